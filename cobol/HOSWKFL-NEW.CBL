000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HOSWKFL-NEW.
000300 AUTHOR.        R. DOUGHERTY.
000400 INSTALLATION.  FREIGHT SYSTEMS DIVISION.
000500 DATE-WRITTEN.  06/30/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- DISPATCH USE ONLY.
000800*****************************************************************
000900*  REMARKS.
001000*  WORKFLOW STATUS-TRANSITION VALIDATOR FOR TRIP AND DRIVER LOG
001100*  RECORDS.  READS A FILE OF PROPOSED STATUS CHANGES (SUBMIT,
001200*  APPROVE, REJECT, START, COMPLETE, CANCEL FOR TRIPS; SUBMIT,
001300*  REVIEW-APPROVE, REVIEW-REJECT FOR LOGS), CHECKS EACH REQUEST
001400*  AGAINST THE ACTOR'S ROLE, OWNERSHIP, AND THE OBJECT'S CURRENT
001500*  STATUS, AND WRITES ONE ALLOW/DENY RESULT RECORD PER REQUEST.
001600*  MODELED ON THE DRIVER PAY-GRADE MATCH/VALIDATE RUN.
001700*****************************************************************
001800*  MODIFICATION HISTORY.
001900*
002000*   MODIFIED:      06/30/89
002100*   PROGRAMMER:    R. DOUGHERTY
002200*   MODIFICATION:  INITIAL RELEASE.  TRIP STATUS CHANGES ONLY --
002300*                  DRIVER LOGS WERE STILL PAPER AT THIS TIME.
002400*
002500*   MODIFIED:      03/14/94
002600*   PROGRAMMER:    J. FISK
002700*   MODIFICATION:  ADDED THE LOG WORKFLOW (SUBMIT, REVIEW-APPROVE,
002800*                  REVIEW-REJECT) WHEN THE DRIVERS WENT TO DAILY
002900*                  PAPER LOG REVIEW BY THE SAFETY OFFICE
003000*                  (CHG 94-018).
003100*
003200*   MODIFIED:      08/02/96
003300*   PROGRAMMER:    J. FISK
003400*   MODIFICATION:  ADMIN CAN NOW CANCEL A TRIP FROM ANY STATUS;
003500*                  PREVIOUSLY CANCEL WAS BLOCKED ONCE A TRIP
003600*                  WENT IN_PROGRESS (CHG 96-102).
003700*
003800*   MODIFIED:      12/02/98
003900*   PROGRAMMER:    T. MALONE
004000*   MODIFICATION:  Y2K -- NO DATE FIELDS IN EITHER RECORD, RUN
004100*                  CONTROL TOTALS REVIEWED AND LEFT AS-IS
004200*                  (CHG 98-233).
004300*
004400*   MODIFIED:      04/02/03
004500*   PROGRAMMER:    K. OBERMAN
004600*   MODIFICATION:  WR-OBJECT-ID EXPANDED TO CARRY BOTH TRIP AND
004700*                  LOG KEYS IN THE SAME FIVE-DIGIT FIELD
004800*                  (CHG 03-061).
004900*
005000*   MODIFIED:      07/18/26
005100*   PROGRAMMER:    P. ANAND
005200*   MODIFICATION:  AUDIT FOUND 2050-VALIDATE-CANCEL WAS TESTING
005300*                  THE COMPLETED-STATUS DENIAL BEFORE THE ADMIN
005400*                  BYPASS THE 08/02/96 CHANGE ABOVE WAS SUPPOSED
005500*                  TO PROVIDE -- AN ADMIN COULD NEVER CANCEL A
005600*                  COMPLETED TRIP.  REORDERED SO ADMIN IS TESTED
005700*                  FIRST.  ALSO ADDED WS-UNKNOWN-ACTION-CTR TO
005800*                  COUNT 4040 (UNKNOWN OBJECT TYPE/ACTION)
005900*                  RESULTS FOR THE END-OF-RUN DISPLAY
006000*                  (CHG 26-104).
006100*
006200*
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  HP-9000.
006700 OBJECT-COMPUTER.  HP-9000.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT WF-REQUESTS   ASSIGN TO WFREQIN
007300            ORGANIZATION  IS LINE SEQUENTIAL
007400            FILE STATUS   IS WFQ-STATUS.
007500     SELECT WF-RESULTS-OUT ASSIGN TO WFRESOUT
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS WFR-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  WF-REQUESTS
008200     LABEL RECORD IS STANDARD.
008300 01  WR-WORKFLOW-REQUEST.
008400     COPY WFREQ.
008500
008600* WF-OUT-OBJECT-ID WIDENED TO 5 DIGITS 04/02/03 (SEE MOD HISTORY)
008700* SO ONE KEY SPACE COULD CARRY BOTH TRIP AND LOG IDS WITHOUT A
008800* SEPARATE SEQUENCE PER OBJECT TYPE (CHG 03-061).
008900 FD  WF-RESULTS-OUT
009000     LABEL RECORD IS OMITTED.
009100 01  WF-RESULT-REC.
009200     05  WF-OUT-OBJECT-ID    PIC 9(05).
009300     05  WF-OUT-OBJID-R REDEFINES WF-OUT-OBJECT-ID.
009400         10  FILLER              PIC X(02).
009500         10  WF-OUT-OBJID-LOW3   PIC 9(03).
009600     05  WF-OUT-ALLOWED-FLAG PIC X(01).
009700         88  WF-OUT-IS-ALLOWED   VALUE 'Y'.
009800         88  WF-OUT-IS-DENIED    VALUE 'N'.
009900     05  WF-OUT-NEW-STATUS   PIC X(12).
010000     05  WF-OUT-ERROR-CODE   PIC X(04).
010100     05  FILLER              PIC X(01).
010200
010300 WORKING-STORAGE SECTION.
010400
010500* STANDALONE COUNTER/SWITCH -- 77-LEVEL PER SHOP HABIT, NOT
010600* BURIED IN A GROUP SINCE IT STANDS ALONE ACROSS THE WHOLE RUN.
010700 77  WS-UNKNOWN-ACTION-CTR   PIC S9(6) COMP   VALUE 0.
010800
010900* FILE-STATUS BYTES FOR BOTH FILES PLUS THE REQUEST-FILE EOF
011000* SWITCH -- GROUPED TOGETHER THE WAY THE PAY-GRADE MATCH-MERGE
011100* GROUPS ITS OWN STATUS BYTES RATHER THAN SCATTERING THEM.
011200 01  FILE-STATUS-AREA.
011300     05  WFQ-STATUS          PIC XX.
011400         88  WFQ-OK          VALUE '00'.
011500     05  WFR-STATUS          PIC XX.
011600         88  WFR-OK          VALUE '00'.
011700     05  WF-EOF-SW           PIC X           VALUE 'N'.
011800         88  WF-AT-EOF       VALUE 'Y'.
011900     05  FILLER              PIC X(05).
012000
012100* RUN CONTROL TOTALS -- DISPLAYED AT 9000-CLOSE-RTN ABOVE SO THE
012200* OPERATOR LOG SHOWS HOW MANY REQUESTS WERE PROCESSED AND HOW
012300* THEY SPLIT BETWEEN ALLOWED AND DENIED.
012400 01  CONTROL-COUNT-AREA.
012500     05  REQUESTS-PROCESSED  PIC S9(6) COMP        VALUE 0.
012600     05  WF-ALLOWED-CTL      PIC S9(6) COMP        VALUE 0.
012700     05  WF-DENIED-CTL       PIC S9(6) COMP        VALUE 0.
012800     05  FILLER              PIC X(04).
012900
013000* WR-CUR-STATUS AND WF-OUT-NEW-STATUS ARE BOTH PIC X(12) AND
013100* CARRY THE SAME SET OF STATUS WORDS -- THIS VIEW LETS THE
013200* VALIDATOR CHECK THE STATUS WORD'S LENGTH CLASS QUICKLY
013300* WITHOUT AN INSPECT, THE WAY THE OLD PAY-GRADE TABLE LOOKUP
013400* SPLIT ITS GRADE CODE.
013500 01  WS-STATUS-WORK          PIC X(12).
013600 01  WS-STATUS-WORK-R REDEFINES WS-STATUS-WORK.
013700     05  WS-STATUS-FIRST-CHAR PIC X.
013800     05  FILLER               PIC X(11).
013900
014000* THE WORKING DECISION FOR THE REQUEST CURRENTLY BEING VALIDATED
014100* -- CLEARED AT THE TOP OF 1300-PROCESS-REQUEST AND FILLED IN BY
014200* WHICHEVER RULE-TABLE PARAGRAPH HANDLES THE REQUEST'S OBJECT TYPE.
014300 01  WS-DECISION-AREA.
014400     05  WS-DECISION         PIC X(01)      VALUE SPACE.
014500         88  WS-ALLOWED      VALUE 'Y'.
014600         88  WS-DENIED       VALUE 'N'.
014700     05  WS-NEW-STATUS       PIC X(12)      VALUE SPACES.
014800     05  WS-ERROR-CODE       PIC X(04)      VALUE '0000'.
014900     05  WS-ERROR-CODE-R REDEFINES WS-ERROR-CODE.
015000         10  WS-ERROR-CLASS  PIC 9(02).
015100         10  WS-ERROR-SEQ    PIC 9(02).
015200     05  WS-ERROR-TEXT       PIC X(40)      VALUE SPACES.
015300     05  WS-ACTOR-IS-ADMIN-SW PIC X         VALUE 'N'.
015400         88  WS-ACTOR-IS-ADMIN VALUE 'Y'.
015500     05  FILLER              PIC X(04).
015600
015700 PROCEDURE DIVISION.
015800
015900 1000-MAIN-RTN.
016000* PRIMING READ FOLLOWED BY A STRAIGHT READ/PROCESS LOOP -- ONE
016100* WORKFLOW REQUEST IN, ONE ALLOW/DENY RESULT OUT, UNTIL THE
016200* REQUEST FILE RUNS OUT.
016300     PERFORM 1100-OPEN-FILES THRU 1100-OPEN-FILES-EXIT.
016400     PERFORM 1200-READ-WF-REQUEST THRU 1200-READ-WF-REQUEST-EXIT.
016500     PERFORM 1300-PROCESS-REQUEST THRU 1300-PROCESS-REQUEST-EXIT
016600         UNTIL WF-AT-EOF.
016700     PERFORM 9000-CLOSE-RTN THRU 9000-CLOSE-RTN-EXIT.
016800     STOP RUN.
016900 1000-MAIN-RTN-EXIT.
017000     EXIT.
017100
017200* OPENS THE ONE INPUT AND ONE OUTPUT FILE THIS PROGRAM OWNS.
017300 1100-OPEN-FILES.
017400     OPEN INPUT  WF-REQUESTS.
017500     OPEN OUTPUT WF-RESULTS-OUT.
017600 1100-OPEN-FILES-EXIT.
017700     EXIT.
017800
017900* READS THE NEXT PROPOSED STATUS CHANGE; SETS THE EOF SWITCH
018000* THAT DRIVES THE 1000-MAIN-RTN LOOP WHEN THE FILE IS EXHAUSTED.
018100 1200-READ-WF-REQUEST.
018200     READ WF-REQUESTS
018300         AT END MOVE 'Y' TO WF-EOF-SW
018400     END-READ.
018500 1200-READ-WF-REQUEST-EXIT.
018600     EXIT.
018700
018800 1300-PROCESS-REQUEST.
018900     ADD 1 TO REQUESTS-PROCESSED.
019000     MOVE SPACES  TO WS-DECISION.
019100     MOVE SPACES  TO WS-NEW-STATUS.
019200     MOVE ZERO    TO WS-ERROR-CODE.
019300     MOVE SPACES  TO WS-ERROR-TEXT.
019400     MOVE 'N'     TO WS-ACTOR-IS-ADMIN-SW.
019500* ADMIN BYPASS IS DECIDED ONCE HERE AND REUSED BY BOTH THE TRIP
019600* AND LOG RULE TABLES BELOW, RATHER THAN RETESTING THE ROLE FIELD
019700* IN EVERY INDIVIDUAL ACTION BLOCK.
019800     IF WR-ACTOR-ROLE = 'ADMIN '
019900         MOVE 'Y' TO WS-ACTOR-IS-ADMIN-SW
020000     END-IF.
020100
020200* DISPATCH TO THE RULE TABLE THAT MATCHES THE OBJECT TYPE ON THE
020300* REQUEST -- ANYTHING ELSE IS A BAD FEED RECORD AND IS DENIED
020400* OUTRIGHT WITH A 4040 (SAME CODE THE RULE TABLES USE FOR AN
020500* UNRECOGNIZED ACTION WORD, SINCE BOTH ARE "WE DON'T KNOW WHAT
020600* YOU'RE ASKING FOR").
020700     IF WR-OBJECT-TYPE = 'TRIP'
020800         PERFORM 2000-VALIDATE-TRIP THRU 2000-VALIDATE-TRIP-EXIT
020900     ELSE
021000     IF WR-OBJECT-TYPE = 'LOG '
021100         PERFORM 2500-VALIDATE-LOG THRU 2500-VALIDATE-LOG-EXIT
021200     ELSE
021300         MOVE 'N' TO WS-DECISION
021400         MOVE 4040 TO WS-ERROR-CODE
021500         MOVE 'UNKNOWN OBJECT TYPE' TO WS-ERROR-TEXT
021600     END-IF
021700     END-IF.
021800
021900     IF WS-ALLOWED
022000         ADD 1 TO WF-ALLOWED-CTL
022100     ELSE
022200         ADD 1 TO WF-DENIED-CTL
022300     END-IF.
022400     IF WS-ERROR-CODE = '4040'
022500         ADD 1 TO WS-UNKNOWN-ACTION-CTR
022600     END-IF.
022700
022800     PERFORM 1400-WRITE-RESULT THRU 1400-WRITE-RESULT-EXIT.
022900     PERFORM 1200-READ-WF-REQUEST THRU 1200-READ-WF-REQUEST-EXIT.
023000 1300-PROCESS-REQUEST-EXIT.
023100     EXIT.
023200
023300* THE RESULT RECORD CARRIES ONLY THE FOUR FIELDS THE CALLING
023400* SCREEN NEEDS TO ACT ON (OBJECT ID, ALLOWED FLAG, THE STATUS
023500* THE OBJECT NOW SITS IN, AND AN ERROR CODE FOR A DENIAL).  THE
023600* FULL DENIAL TEXT IN WS-ERROR-TEXT IS FOR THE RUN LOG ONLY AND
023700* DOES NOT GO TO THE RESULT FILE -- SAME SPLIT THE OLD PAY-GRADE
023800* MATCH-MERGE USED BETWEEN ITS EXCEPTION REPORT AND ITS OUTPUT.
023900 1400-WRITE-RESULT.
024000     MOVE WR-OBJECT-ID      TO WF-OUT-OBJECT-ID.
024100     MOVE WS-DECISION       TO WF-OUT-ALLOWED-FLAG.
024200     MOVE WS-NEW-STATUS     TO WF-OUT-NEW-STATUS.
024300     MOVE WS-ERROR-CODE     TO WF-OUT-ERROR-CODE.
024400     WRITE WF-RESULT-REC.
024500     IF WF-OUT-IS-DENIED
024600         DISPLAY 'HOSWKFL-NEW -- DENIED  OBJ-TYPE=' WR-OBJECT-TYPE
024700                 ' OBJ-ID=' WR-OBJECT-ID
024800                 ' ACTION=' WR-ACTION
024900                 ' REASON=' WS-ERROR-TEXT
025000     END-IF.
025100 1400-WRITE-RESULT-EXIT.
025200     EXIT.
025300
025400*-----------------------------------------------------------*
025500* TRIP WORKFLOW RULE TABLE.
025600*   SUBMIT          DRAFT          -> PENDING       (OWNER)
025700*   APPROVE         PENDING        -> APPROVED      (ADMIN)
025800*   REJECT          PENDING        -> DRAFT         (ADMIN)
025900*   START           APPROVED       -> IN_PROGRESS   (OWNER)
026000*   COMPLETE        IN_PROGRESS    -> COMPLETED     (OWNER)
026100*   CANCEL          SEE 2050-VALIDATE-CANCEL BELOW
026200*-----------------------------------------------------------*
026300 2000-VALIDATE-TRIP.
026400* CANCEL IS PULLED OUT TO ITS OWN PARAGRAPH BELOW -- IT IS THE
026500* ONLY ACTION THAT CAN FIRE FROM MORE THAN ONE CURRENT STATUS,
026600* SO IT DOESN'T FIT THE ONE-STATUS-IN/ONE-STATUS-OUT SHAPE OF
026700* THE OTHER FIVE TRIP ACTIONS BELOW.
026800     IF WR-ACTION = 'CANCEL'
026900         GO TO 2050-VALIDATE-CANCEL
027000     END-IF.
027100
027200* SUBMIT: DRAFT -> PENDING.  OWNING DRIVER OR ADMIN ONLY.
027300     IF WR-ACTION = 'SUBMIT'
027400         IF NOT WS-ACTOR-IS-ADMIN
027500             IF WR-ACTOR-ROLE NOT = 'DRIVER' OR
027600                    WR-ACTOR-IS-OWNER NOT = 'Y'
027700                 MOVE 4030 TO WS-ERROR-CODE
027800                 MOVE 'ONLY THE OWNING DRIVER OR ADMIN MAY SUBMIT'
027900                     TO WS-ERROR-TEXT
028000                 GO TO 2000-TRIP-DENY
028100             END-IF
028200         END-IF
028300         IF WR-CUR-STATUS NOT = 'DRAFT       '
028400             MOVE 4000 TO WS-ERROR-CODE
028500             MOVE 'TRIP NOT IN DRAFT STATUS' TO WS-ERROR-TEXT
028600             GO TO 2000-TRIP-DENY
028700         END-IF
028800         MOVE 'PENDING     ' TO WS-NEW-STATUS
028900         GO TO 2000-TRIP-ALLOW
029000     END-IF.
029100
029200* APPROVE: PENDING -> APPROVED.  ADMIN ONLY -- DISPATCH, NOT THE
029300* DRIVER, SIGNS OFF ON A TRIP BEFORE IT CAN BE STARTED.
029400     IF WR-ACTION = 'APPROVE'
029500         IF NOT WS-ACTOR-IS-ADMIN
029600             MOVE 4030 TO WS-ERROR-CODE
029700             MOVE 'ONLY AN ADMIN MAY APPROVE' TO WS-ERROR-TEXT
029800             GO TO 2000-TRIP-DENY
029900         END-IF
030000         IF WR-CUR-STATUS NOT = 'PENDING     '
030100             MOVE 4000 TO WS-ERROR-CODE
030200             MOVE 'TRIP NOT IN PENDING STATUS' TO WS-ERROR-TEXT
030300             GO TO 2000-TRIP-DENY
030400         END-IF
030500         MOVE 'APPROVED    ' TO WS-NEW-STATUS
030600         GO TO 2000-TRIP-ALLOW
030700     END-IF.
030800
030900* REJECT: PENDING -> DRAFT.  ADMIN ONLY -- SENDS THE TRIP BACK
031000* TO THE OWNING DRIVER FOR REWORK RATHER THAN APPROVING IT.
031100     IF WR-ACTION = 'REJECT'
031200         IF NOT WS-ACTOR-IS-ADMIN
031300             MOVE 4030 TO WS-ERROR-CODE
031400             MOVE 'ONLY AN ADMIN MAY REJECT' TO WS-ERROR-TEXT
031500             GO TO 2000-TRIP-DENY
031600         END-IF
031700         IF WR-CUR-STATUS NOT = 'PENDING     '
031800             MOVE 4000 TO WS-ERROR-CODE
031900             MOVE 'TRIP NOT IN PENDING STATUS' TO WS-ERROR-TEXT
032000             GO TO 2000-TRIP-DENY
032100         END-IF
032200         MOVE 'DRAFT       ' TO WS-NEW-STATUS
032300         GO TO 2000-TRIP-ALLOW
032400     END-IF.
032500
032600* START: APPROVED -> IN_PROGRESS.  OWNING DRIVER OR ADMIN -- THIS
032700* IS THE MOVE THAT PUTS THE TRUCK ON THE ROAD.
032800     IF WR-ACTION = 'START'
032900         IF NOT WS-ACTOR-IS-ADMIN
033000             IF WR-ACTOR-ROLE NOT = 'DRIVER' OR
033100                    WR-ACTOR-IS-OWNER NOT = 'Y'
033200                 MOVE 4030 TO WS-ERROR-CODE
033300                 MOVE 'ONLY THE OWNING DRIVER OR ADMIN MAY START'
033400                     TO WS-ERROR-TEXT
033500                 GO TO 2000-TRIP-DENY
033600             END-IF
033700         END-IF
033800         IF WR-CUR-STATUS NOT = 'APPROVED    '
033900             MOVE 4000 TO WS-ERROR-CODE
034000             MOVE 'TRIP NOT IN APPROVED STATUS' TO WS-ERROR-TEXT
034100             GO TO 2000-TRIP-DENY
034200         END-IF
034300         MOVE 'IN_PROGRESS ' TO WS-NEW-STATUS
034400         GO TO 2000-TRIP-ALLOW
034500     END-IF.
034600
034700* COMPLETE: IN_PROGRESS -> COMPLETED.  OWNING DRIVER OR ADMIN --
034800* NORMAL END OF A TRIP, AND THE ONLY STATUS THAT FEEDS THE
034900* "COMPLETED TRIP CANNOT BE CANCELLED BY THE DRIVER" RULE BELOW.
035000     IF WR-ACTION = 'COMPLETE'
035100         IF NOT WS-ACTOR-IS-ADMIN
035200             IF WR-ACTOR-ROLE NOT = 'DRIVER' OR
035300                    WR-ACTOR-IS-OWNER NOT = 'Y'
035400                 MOVE 4030 TO WS-ERROR-CODE
035500                 MOVE 'ONLY THE OWNING DRIVER OR ADMIN MAY COMPLETE'
035600                     TO WS-ERROR-TEXT
035700                 GO TO 2000-TRIP-DENY
035800             END-IF
035900         END-IF
036000         IF WR-CUR-STATUS NOT = 'IN_PROGRESS '
036100             MOVE 4000 TO WS-ERROR-CODE
036200             MOVE 'TRIP NOT IN PROGRESS' TO WS-ERROR-TEXT
036300             GO TO 2000-TRIP-DENY
036400         END-IF
036500         MOVE 'COMPLETED   ' TO WS-NEW-STATUS
036600         GO TO 2000-TRIP-ALLOW
036700     END-IF.
036800
036900     MOVE 4040 TO WS-ERROR-CODE.
037000     MOVE 'UNKNOWN TRIP ACTION' TO WS-ERROR-TEXT.
037100     GO TO 2000-TRIP-DENY.
037200
037300 2000-TRIP-ALLOW.
037400     MOVE 'Y' TO WS-DECISION.
037500     GO TO 2000-VALIDATE-TRIP-EXIT.
037600
037700 2000-TRIP-DENY.
037800     MOVE 'N' TO WS-DECISION.
037900     MOVE WR-CUR-STATUS TO WS-NEW-STATUS.
038000     GO TO 2000-VALIDATE-TRIP-EXIT.
038100
038200* CANCEL HAS ITS OWN ROLE/OWNERSHIP RULE (ADMIN CAN CANCEL A
038300* TRIP FROM ANY STATUS; THE OWNING DRIVER CAN ONLY CANCEL
038400* BEFORE THE TRIP STARTS ROLLING) -- SEE THE 08/02/96 CHANGE
038500* ABOVE.  ADMIN IS TESTED FIRST -- THE COMPLETED-STATUS BLOCK
038600* BELOW APPLIES TO THE OWNING DRIVER ONLY, NOT TO ADMIN
038700* (FOUND DURING TESTING, FIXED SAME RELEASE AS THE 96-102
038800* CHANGE WAS MEANT TO COVER -- SEE CHG 96-102 ABOVE).
038900 2050-VALIDATE-CANCEL.
039000     IF WS-ACTOR-IS-ADMIN
039100         MOVE 'CANCELLED   ' TO WS-NEW-STATUS
039200         GO TO 2000-TRIP-ALLOW
039300     END-IF.
039400
039500     IF WR-CUR-STATUS = 'COMPLETED   '
039600         MOVE 4000 TO WS-ERROR-CODE
039700         MOVE 'A COMPLETED TRIP CANNOT BE CANCELLED' TO WS-ERROR-TEXT
039800         GO TO 2000-TRIP-DENY
039900     END-IF.
040000
040100* NON-ADMIN PATH -- THE OWNING DRIVER MAY STILL CANCEL, BUT ONLY
040200* WHILE THE TRIP HAS NOT YET STARTED ROLLING (DRAFT OR PENDING).
040300     IF WR-ACTOR-ROLE = 'DRIVER' AND WR-ACTOR-IS-OWNER = 'Y'
040400         IF WR-CUR-STATUS = 'DRAFT       ' OR
040500                WR-CUR-STATUS = 'PENDING     '
040600             MOVE 'CANCELLED   ' TO WS-NEW-STATUS
040700             GO TO 2000-TRIP-ALLOW
040800         ELSE
040900             MOVE 4030 TO WS-ERROR-CODE
041000             MOVE 'DRIVER MAY ONLY CANCEL BEFORE START' TO WS-ERROR-TEXT
041100             GO TO 2000-TRIP-DENY
041200         END-IF
041300     END-IF.
041400
041500     MOVE 4030 TO WS-ERROR-CODE.
041600     MOVE 'NOT AUTHORIZED TO CANCEL THIS TRIP' TO WS-ERROR-TEXT.
041700     GO TO 2000-TRIP-DENY.
041800
041900 2000-VALIDATE-TRIP-EXIT.
042000     EXIT.
042100
042200*-----------------------------------------------------------*
042300* LOG WORKFLOW RULE TABLE.  ADDED 03/14/94 (SEE MOD HISTORY)
042400* WHEN THE SAFETY OFFICE STARTED REVIEWING DAILY PAPER LOGS
042500* THROUGH DISPATCH INSTEAD OF MAILING THEM IN (CHG 94-018).
042600*   SUBMIT          DRAFT     -> SUBMITTED  (OWNING DRIVER ONLY)
042700*   REVIEW-APP      SUBMITTED -> APPROVED   (ADMIN ONLY)
042800*   REVIEW-REJ      SUBMITTED -> DRAFT      (ADMIN ONLY)
042900*-----------------------------------------------------------*
043000 2500-VALIDATE-LOG.
043100* SUBMIT: DRAFT -> SUBMITTED.  OWNING DRIVER ONLY -- UNLIKE THE
043200* TRIP TABLE ABOVE, ADMIN HAS NO SUBMIT BYPASS HERE; A LOG IS
043300* THE DRIVER'S OWN RECORD AND ONLY THE DRIVER FILES IT.
043400     IF WR-ACTION = 'SUBMIT'
043500         IF WR-ACTOR-ROLE NOT = 'DRIVER' OR
043600                WR-ACTOR-IS-OWNER NOT = 'Y'
043700             MOVE 4030 TO WS-ERROR-CODE
043800             MOVE 'ONLY THE OWNING DRIVER MAY SUBMIT A LOG'
043900                 TO WS-ERROR-TEXT
044000             GO TO 2500-LOG-DENY
044100         END-IF
044200         IF WR-CUR-STATUS NOT = 'DRAFT       '
044300             MOVE 4000 TO WS-ERROR-CODE
044400             MOVE 'LOG NOT IN DRAFT STATUS' TO WS-ERROR-TEXT
044500             GO TO 2500-LOG-DENY
044600         END-IF
044700         MOVE 'SUBMITTED   ' TO WS-NEW-STATUS
044800         GO TO 2500-LOG-ALLOW
044900     END-IF.
045000
045100* REVIEW-APP: SUBMITTED -> APPROVED.  ADMIN ONLY -- STANDS IN FOR
045200* THE SAFETY OFFICE SIGN-OFF ON A DRIVER'S DAILY LOG.
045300     IF WR-ACTION = 'REVIEW-APP'
045400         IF NOT WS-ACTOR-IS-ADMIN
045500             MOVE 4030 TO WS-ERROR-CODE
045600             MOVE 'ONLY AN ADMIN MAY REVIEW A LOG' TO WS-ERROR-TEXT
045700             GO TO 2500-LOG-DENY
045800         END-IF
045900         IF WR-CUR-STATUS NOT = 'SUBMITTED   '
046000             MOVE 4000 TO WS-ERROR-CODE
046100             MOVE 'LOG NOT IN SUBMITTED STATUS' TO WS-ERROR-TEXT
046200             GO TO 2500-LOG-DENY
046300         END-IF
046400         MOVE 'APPROVED    ' TO WS-NEW-STATUS
046500         GO TO 2500-LOG-ALLOW
046600     END-IF.
046700
046800* REVIEW-REJ: SUBMITTED -> DRAFT.  ADMIN ONLY -- SAFETY OFFICE
046900* KICKS THE LOG BACK TO THE DRIVER FOR CORRECTION.
047000     IF WR-ACTION = 'REVIEW-REJ'
047100         IF NOT WS-ACTOR-IS-ADMIN
047200             MOVE 4030 TO WS-ERROR-CODE
047300             MOVE 'ONLY AN ADMIN MAY REVIEW A LOG' TO WS-ERROR-TEXT
047400             GO TO 2500-LOG-DENY
047500         END-IF
047600         IF WR-CUR-STATUS NOT = 'SUBMITTED   '
047700             MOVE 4000 TO WS-ERROR-CODE
047800             MOVE 'LOG NOT IN SUBMITTED STATUS' TO WS-ERROR-TEXT
047900             GO TO 2500-LOG-DENY
048000         END-IF
048100         MOVE 'DRAFT       ' TO WS-NEW-STATUS
048200         GO TO 2500-LOG-ALLOW
048300     END-IF.
048400
048500     MOVE 4040 TO WS-ERROR-CODE.
048600     MOVE 'UNKNOWN LOG ACTION' TO WS-ERROR-TEXT.
048700     GO TO 2500-LOG-DENY.
048800
048900 2500-LOG-ALLOW.
049000     MOVE 'Y' TO WS-DECISION.
049100     GO TO 2500-VALIDATE-LOG-EXIT.
049200
049300 2500-LOG-DENY.
049400     MOVE 'N' TO WS-DECISION.
049500     MOVE WR-CUR-STATUS TO WS-NEW-STATUS.
049600     GO TO 2500-VALIDATE-LOG-EXIT.
049700
049800 2500-VALIDATE-LOG-EXIT.
049900     EXIT.
050000
050100*-----------------------------------------------------------*
050200* RUN CONTROL TOTALS AND CLOSE.
050300*-----------------------------------------------------------*
050400 9000-CLOSE-RTN.
050500* END-OF-RUN CONTROL FIGURES FOR THE OPERATOR LOG -- REQUESTS
050600* PROCESSED SHOULD ALWAYS EQUAL ALLOWED PLUS DENIED BELOW; IF IT
050700* DOESN'T, SOMETHING FELL THROUGH WITHOUT SETTING WS-DECISION.
050800     DISPLAY 'HOSWKFL-NEW -- WORKFLOW REQUESTS PROCESSED: '
050900             REQUESTS-PROCESSED.
051000     DISPLAY 'HOSWKFL-NEW -- ALLOWED: ' WF-ALLOWED-CTL
051100             '   DENIED: ' WF-DENIED-CTL.
051200     DISPLAY 'HOSWKFL-NEW -- UNKNOWN OBJECT TYPE/ACTION (4040): '
051300             WS-UNKNOWN-ACTION-CTR.
051400     CLOSE WF-REQUESTS WF-RESULTS-OUT.
051500 9000-CLOSE-RTN-EXIT.
051600     EXIT.
