000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HOSTRIP-NEW.
000300 AUTHOR.        R. DOUGHERTY.
000400 INSTALLATION.  FREIGHT SYSTEMS DIVISION.
000500 DATE-WRITTEN.  02/11/87.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- DISPATCH USE ONLY.
000800*****************************************************************
000900*  REMARKS.
001000*  DAILY TRIP PLANNING AND ELD LOG GENERATOR FOR THE LINE-HAUL
001100*  FLEET.  READS THE DISPATCH TRIP REQUEST FILE, RESOLVES THE
001200*  CURRENT, PICKUP AND DROPOFF CITIES AGAINST THE COMPILED CITY
001300*  TABLE, COMPUTES GREAT-CIRCLE ROUTE DISTANCE AND DRIVE TIME,
001400*  SIMULATES THE HOURS-OF-SERVICE STOP PLAN (30-MINUTE BREAKS,
001500*  FUEL STOPS, PICKUP/DROPOFF SERVICE STOPS, OVERNIGHT RESTS)
001600*  AND BUILDS THE DRIVER'S DAILY ELECTRONIC LOGGING DEVICE
001700*  SHEETS.  PRINTS THE TRIP PLAN REPORT AND ACCUMULATES RUN
001800*  CONTROL TOTALS FOR DISPATCH.
001900*****************************************************************
002000*  MODIFICATION HISTORY.
002100*
002200*   MODIFIED:      02/11/87
002300*   PROGRAMMER:    R. DOUGHERTY
002400*   MODIFICATION:  INITIAL RELEASE.  REPLACES THE DISPATCHER'S
002500*                  HANDWRITTEN TRIP SHEETS FOR THE LINE-HAUL
002600*                  FLEET.
002700*
002800*   MODIFIED:      09/03/88
002900*   PROGRAMMER:    R. DOUGHERTY
003000*   MODIFICATION:  ADDED FUEL-STOP LOGIC AT 1000-MILE INTERVALS
003100*                  PER SAFETY DEPT REQUEST (CHG 88-147).
003200*
003300*   MODIFIED:      05/22/91
003400*   PROGRAMMER:    J. FISK
003500*   MODIFICATION:  CORRECTED THE 14-HOUR DUTY WINDOW CHECK -- IT
003600*                  WAS COMPARING AGAINST DRIVE TIME ALONE AND
003700*                  MISSED ON-DUTY-NOT-DRIVING TIME (CHG 91-054).
003800*
003900*   MODIFIED:      01/17/94
004000*   PROGRAMMER:    K. OBERMAN
004100*   MODIFICATION:  ADDED THE TRIP-REPORT PRINT FILE AND RUN
004200*                  CONTROL TOTALS AT THE OPERATIONS MANAGER'S
004300*                  REQUEST (CHG 94-004).
004400*
004500*   MODIFIED:      11/09/98
004600*   PROGRAMMER:    T. MALONE
004700*   MODIFICATION:  Y2K REMEDIATION -- ELD LOG DATE NOW CARRIES A
004800*                  FULL FOUR-DIGIT YEAR.  RUN-DATE CENTURY
004900*                  WINDOW ADDED AT 50 (CHG 98-233).
005000*
005100*   MODIFIED:      07/30/99
005200*   PROGRAMMER:    T. MALONE
005300*   MODIFICATION:  Y2K FOLLOW-UP -- VERIFIED THE CITY TABLE AND
005400*                  STOP PLANNER CARRY NO TWO-DIGIT YEAR FIELDS
005500*                  (CHG 99-011).
005600*
005700*   MODIFIED:      03/14/02
005800*   PROGRAMMER:    K. OBERMAN
005900*   MODIFICATION:  REPLACED THE VENDOR MILEAGE TABLE LOOKUP WITH
006000*                  THE HAVERSINE GREAT-CIRCLE CALCULATION BELOW
006100*                  -- THE VENDOR MILEAGE FEED WAS DISCONTINUED
006200*                  (CHG 02-039).
006300*
006400*   MODIFIED:      04/02/03
006500*   PROGRAMMER:    K. OBERMAN
006600*   MODIFICATION:  ADDED TR-CYCLE-USED TO THE TRIP REQUEST
006700*                  LAYOUT FOR THE 70-HR/8-DAY CYCLE AUDIT TRAIL.
006800*                  READ IN BUT NOT YET WIRED INTO THE STOP
006900*                  PLANNER -- SAFETY WANTS IT CAPTURED NOW,
007000*                  CYCLE-AWARE PLANNING IS A FUTURE RELEASE
007100*                  (CHG 03-061).
007200*
007300*   MODIFIED:      07/18/26
007400*   PROGRAMMER:    P. ANAND
007500*   MODIFICATION:  LOG AUDIT FOLLOW-UP.  ADDED THE CUMULATIVE
007600*                  TRIP REMARKS LIST (WS-REMARKS-TABLE) THAT WAS
007700*                  MISSING FROM THE ELD GENERATOR -- DISPATCH
007800*                  WANTS A RUNNING NARRATIVE OF TRIP EVENTS
007900*                  (REST TAKEN, PICKUP/DELIVERY, FUEL, BREAKS,
008000*                  COMPLETION) TIED TO EACH SAVED DAY, NOT JUST
008100*                  THE PER-SEGMENT LOCATION TEXT.  NO OUTPUT
008200*                  RECORD CARRIES IT YET SO EACH DAY'S SNAPSHOT
008300*                  IS DISPLAYED TO THE RUN LOG FOR NOW; A
008400*                  DEDICATED REMARKS FILE IS A CANDIDATE FOR A
008500*                  FUTURE RELEASE.  ALSO FIXED THE TRIP-SUMMARY,
008600*                  ELD-LOG AND LOG-SEGMENT OUTPUT RECORD LENGTHS
008700*                  (DROPPED UNUSED TRAILING FILLER -- SEE WFREQ
008800*                  COPYBOOK AND THE THREE FD RECORDS BELOW) AND
008900*                  CORRECTED THE 4410-CONSUME-PICKUP-DROPOFF
009000*                  REMARK WORDING TO MATCH THE JOB STREAM DOC
009100*                  (CHG 26-104).
009200*
009300*****************************************************************
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER.  HP-9000.
009700 OBJECT-COMPUTER.  HP-9000.
009800 SPECIAL-NAMES.
009900     C01 IS TOP-OF-FORM.
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200     SELECT TRIP-REQUESTS    ASSIGN TO TRIPREQI
010300            ORGANIZATION     IS LINE SEQUENTIAL
010400            FILE STATUS      IS TRQ-STATUS.
010500     SELECT TRIP-SUMMARY-OUT ASSIGN TO TRIPSUMO
010600            ORGANIZATION     IS LINE SEQUENTIAL
010700            FILE STATUS      IS TSM-STATUS.
010800     SELECT STOPS-OUT        ASSIGN TO STOPSOUT
010900            ORGANIZATION     IS LINE SEQUENTIAL
011000            FILE STATUS      IS STP-STATUS.
011100     SELECT ELD-LOGS-OUT     ASSIGN TO ELDLOGSO
011200            ORGANIZATION     IS LINE SEQUENTIAL
011300            FILE STATUS      IS ELD-STATUS.
011400     SELECT LOG-SEGS-OUT     ASSIGN TO LOGSEGSO
011500            ORGANIZATION     IS LINE SEQUENTIAL
011600            FILE STATUS      IS LSG-STATUS.
011700     SELECT TRIP-REPORT      ASSIGN TO TRIPRPTO
011800            FILE STATUS      IS RPT-STATUS.
011900
012000 DATA DIVISION.
012100 FILE SECTION.
012200 FD  TRIP-REQUESTS
012300     LABEL RECORD IS STANDARD.
012400 01  TR-TRIP-REQUEST.
012500     COPY TRIPREQ.
012600
012700 FD  TRIP-SUMMARY-OUT
012800     LABEL RECORD IS OMITTED.
012900*   CHANGED : 07/18/26   P. ANAND       DROPPED THE TRAILING
013000*                                        1-BYTE FILLER PAD ON
013100*                                        THIS RECORD (CHG 26-104)
013200*                                        -- SIX NAMED FIELDS NOW
013300*                                        ADD TO 23 BYTES.  JOB
013400*                                        STREAM DOC STILL SHOWS
013500*                                        22 FOR TRIP-SUMMARY;
013600*                                        THAT COUNT DOES NOT
013700*                                        RECONCILE AGAINST ITS
013800*                                        OWN FIELD LIST EITHER,
013900*                                        SO 23 (FIELD LIST TOTAL,
014000*                                        NO PAD) IS THE CLOSEST
014100*                                        ACHIEVABLE AND IS WHAT
014200*                                        WE ARE CARRYING.
014300 01  TS-SUMMARY-REC.
014400     05  TS-TRIP-ID          PIC 9(05).
014500     05  TS-TOTAL-DISTANCE   PIC 9(05).
014600     05  TS-TOTAL-DRV-TIME   PIC 9(03)V9.
014700     05  TS-ESTIMATED-DAYS   PIC 9(03).
014800     05  TS-STOP-COUNT       PIC 9(03).
014900     05  TS-LOG-DAY-COUNT    PIC 9(03).
015000
015100 FD  STOPS-OUT
015200     LABEL RECORD IS OMITTED.
015300 01  ST-STOP-REC.
015400     05  ST-TRIP-ID          PIC 9(05).
015500     05  ST-ORDER            PIC 9(03).
015600     05  ST-TYPE             PIC X(12).
015700     05  ST-NAME             PIC X(40).
015800     05  ST-LOCATION         PIC X(40).
015900     05  ST-DURATION         PIC 9(02)V9.
016000     05  ST-MILES-FROM-START PIC 9(05).
016100     05  ST-TIME-LABEL       PIC X(05).
016200     05  FILLER              PIC X(01).
016300
016400 FD  ELD-LOGS-OUT
016500     LABEL RECORD IS OMITTED.
016600*   CHANGED : 07/18/26   P. ANAND       DROPPED THE TRAILING
016700*                                        1-BYTE FILLER PAD --
016800*                                        EIGHT NAMED FIELDS ADD
016900*                                        TO 39 BYTES, MATCHING
017000*                                        THE ELD-LOGS-OUT RECORD
017100*                                        LENGTH EXACTLY (CHG 26-104)
017200 01  EL-LOG-REC.
017300     05  EL-TRIP-ID          PIC 9(05).
017400     05  EL-DATE             PIC X(10).
017500     05  EL-DAY-NO-OUT       PIC 9(03).
017600     05  EL-HRS-OFF-DUTY     PIC 9(02)V99.
017700     05  EL-HRS-SLEEPER      PIC 9(02)V99.
017800     05  EL-HRS-DRIVING      PIC 9(02)V99.
017900     05  EL-HRS-ON-DUTY      PIC 9(02)V99.
018000     05  EL-TOTAL-MILES      PIC 9(05).
018100
018200 FD  LOG-SEGS-OUT
018300     LABEL RECORD IS OMITTED.
018400*   CHANGED : 07/18/26   P. ANAND       DROPPED THE TRAILING
018500*                                        1-BYTE FILLER PAD --
018600*                                        SEVEN NAMED FIELDS ADD
018700*                                        TO 69 BYTES, MATCHING
018800*                                        THE LOG-SEGS-OUT RECORD
018900*                                        LENGTH EXACTLY (CHG 26-104)
019000 01  LS-SEG-REC.
019100     05  LS-TRIP-ID          PIC 9(05).
019200     05  LS-DAY-NO           PIC 9(03).
019300     05  LS-SEQ              PIC 9(03).
019400     05  LS-STATUS           PIC X(10).
019500     05  LS-START-HOUR       PIC 9(02)V99.
019600     05  LS-DURATION         PIC 9(02)V99.
019700     05  LS-LOCATION         PIC X(40).
019800
019900 FD  TRIP-REPORT
020000     LABEL RECORD IS OMITTED.
020100 01  RPT-LINE                PIC X(132).
020200
020300 WORKING-STORAGE SECTION.
020400
020500* STANDALONE COUNTERS/SWITCHES -- KEPT AS 77-LEVELS PER SHOP
020600* HABIT RATHER THAN BURIED IN A GROUP, SINCE EACH STANDS ALONE.
020700 77  WS-REMARK-SUB           PIC S9(4) COMP   VALUE 0.
020800 77  WS-REMARK-RUN-TOTAL     PIC S9(6) COMP   VALUE 0.
020900 77  WS-ABEND-SW             PIC X            VALUE 'N'.
021000     88  WS-ABEND-OCCURRED   VALUE 'Y'.
021100
021200 01  FILE-STATUS-AREA.
021300     05  TRQ-STATUS          PIC XX.
021400         88  TRQ-OK          VALUE '00'.
021500         88  TRQ-EOF         VALUE '10'.
021600     05  TSM-STATUS          PIC XX.
021700         88  TSM-OK          VALUE '00'.
021800     05  STP-STATUS          PIC XX.
021900         88  STP-OK          VALUE '00'.
022000     05  ELD-STATUS          PIC XX.
022100         88  ELD-OK          VALUE '00'.
022200     05  LSG-STATUS          PIC XX.
022300         88  LSG-OK          VALUE '00'.
022400     05  RPT-STATUS          PIC XX.
022500         88  RPT-OK          VALUE '00'.
022600     05  WS-TRQ-EOF-SW       PIC X           VALUE 'N'.
022700         88  WS-TRQ-EOF      VALUE 'Y'.
022800     05  FILLER              PIC X(05).
022900
023000* SHARED SUBSCRIPTS -- SUB-1/SUB-2 ARE GENERAL-PURPOSE, THE OTHER
023100* THREE ARE EACH DEDICATED TO ONE TABLE (STOPS, ELD SEGMENTS,
023200* CITIES) SO A CALLED PARAGRAPH NEVER STOMPS A CALLER'S POSITION.
023300 01  SUBSCRIPT-AREA.
023400     05  SUB-1               PIC S9(4) COMP  VALUE 0.
023500     05  SUB-2               PIC S9(4) COMP  VALUE 0.
023600     05  STOP-SUB            PIC S9(4) COMP  VALUE 0.
023700     05  SEG-SUB             PIC S9(4) COMP  VALUE 0.
023800     05  CITY-SUB            PIC S9(4) COMP  VALUE 0.
023900     05  FILLER              PIC X(04).
024000
024100* RUN-WIDE CONTROL TOTALS -- ROLLED UP TRIP BY TRIP IN
024200* 1000-PROCESS-TRIP AND DUMPED TO THE REPORT TRAILER AT
024300* 9000-END-JOB.  PAGE-NO/LINE-CT ARE THE PRINT-PACING PAIR.
024400 01  CONTROL-TOTAL-AREA.
024500     05  TRIPS-PROCESSED     PIC S9(6)   COMP    VALUE 0.
024600     05  TOTAL-MILES-CTL     PIC S9(7)   COMP    VALUE 0.
024700     05  TOTAL-STOPS-CTL     PIC S9(7)   COMP    VALUE 0.
024800     05  TOTAL-DAYS-CTL      PIC S9(7)   COMP    VALUE 0.
024900     05  PAGE-NO             PIC S9(4) COMP    VALUE 1.
025000     05  LINE-CT             PIC S9(4) COMP    VALUE 99.
025100     05  FILLER              PIC X(04).
025200
025300* RUN DATE -- EVERY TRIP IN THIS RUN IS TAKEN TO START ON THE
025400* DATE THE RUN EXECUTES.  CENTURY WINDOW PER THE 1998 Y2K FIX.
025500 01  WS-RUN-DATE-RAW.
025600     05  WS-RUN-YY           PIC 9(2).
025700     05  WS-RUN-MM           PIC 9(2).
025800     05  WS-RUN-DD           PIC 9(2).
025900 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-RAW
026000                         PIC 9(6).
026100 01  WS-RUN-YYYY             PIC 9(4).
026200
026300* CALENDAR CURSOR -- DATE OF THE ELD DAY CURRENTLY BEING BUILT.
026400 01  WS-CUR-DATE-AREA.
026500     05  WS-CUR-YYYY         PIC 9(4).
026600     05  WS-CUR-MM           PIC 9(2).
026700     05  WS-CUR-DD           PIC 9(2).
026800     05  FILLER              PIC X(02).
026900 01  WS-LEAP-YEAR-SW         PIC X           VALUE 'N'.
027000     88  WS-LEAP-YEAR        VALUE 'Y'.
027100 01  WS-MONTH-LIMIT          PIC S9(3) COMP.
027200
027300* FILLER-PADDED MONTH-LENGTH TABLE, NON-LEAP.  FEBRUARY IS
027400* ADJUSTED IN 4960-CHECK-LEAP-YEAR WHEN THE YEAR QUALIFIES.
027500 01  WS-DAYS-IN-MONTH.
027600     05  FILLER              PIC 9(2)  VALUE 31.
027700     05  FILLER              PIC 9(2)  VALUE 28.
027800     05  FILLER              PIC 9(2)  VALUE 31.
027900     05  FILLER              PIC 9(2)  VALUE 30.
028000     05  FILLER              PIC 9(2)  VALUE 31.
028100     05  FILLER              PIC 9(2)  VALUE 30.
028200     05  FILLER              PIC 9(2)  VALUE 31.
028300     05  FILLER              PIC 9(2)  VALUE 31.
028400     05  FILLER              PIC 9(2)  VALUE 30.
028500     05  FILLER              PIC 9(2)  VALUE 31.
028600     05  FILLER              PIC 9(2)  VALUE 30.
028700     05  FILLER              PIC 9(2)  VALUE 31.
028800 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH.
028900     05  WS-DIM              PIC 9(2)  OCCURS 12 TIMES.
029000
029100* CITY COORDINATE TABLE -- LOADED BY VALUE AT PROGRAM START.
029200* LOOKED UP BY 2000-LOOKUP-CITY; FALLS BACK TO NEW YORK, NY
029300* WHEN THE INBOUND TEXT MATCHES NO TABLE ENTRY.
029400 01  CITY-TABLE-AREA.
029500     05  CITY-ENTRY OCCURS 8 TIMES.
029600         10  CITY-NAME       PIC X(20).
029700         10  CITY-LAT        PIC S9(3)V9(4) COMP-3.
029800         10  CITY-LNG        PIC S9(3)V9(4) COMP-3.
029900         10  FILLER          PIC X(04).
030000
030100 01  WS-STOP-TABLE.
030200     05  WS-STOP-ENTRY OCCURS 200 TIMES.
030300         10  WS-STOP-TRIP-ID     PIC 9(05).
030400         10  WS-STOP-ORDER       PIC 9(03).
030500         10  WS-STOP-TYPE        PIC X(12).
030600         10  WS-STOP-NAME        PIC X(40).
030700         10  WS-STOP-LOCATION    PIC X(40).
030800         10  WS-STOP-DURATION    PIC S9(02)V9   COMP-3.
030900         10  WS-STOP-MILES       PIC S9(05)V9   COMP-3.
031000         10  WS-STOP-TIME-LABEL  PIC X(05).
031100         10  FILLER              PIC X(03).
031200
031300 01  WS-SEGMENT-TABLE.
031400     05  WS-SEG-ENTRY OCCURS 60 TIMES.
031500         10  WS-SEG-STATUS       PIC X(10).
031600         10  WS-SEG-START-HOUR   PIC S9(03)V99  COMP-3.
031700         10  WS-SEG-DURATION     PIC S9(03)V99  COMP-3.
031800         10  WS-SEG-LOCATION     PIC X(40).
031900         10  FILLER              PIC X(03).
032000
032100* CUMULATIVE TRIP REMARKS LIST -- ADDED 07/18/26 (CHG 26-104).
032200* UNLIKE WS-SEG-LOCATION ABOVE (ONE LINE OF LOCATION TEXT PER
032300* SEGMENT), THIS TABLE RUNS FOR THE WHOLE TRIP AND IS NEVER
032400* CLEARED BETWEEN DAYS -- EACH 4300-SAVE-DAY SNAPSHOTS IT
032500* AS-OF-TODAY VIA 4320-DISPLAY-REMARKS BELOW.  SIZED FOR A
032600* 30-DAY TRIP AT ONE REMARK PER STOP PLUS OPEN/CLOSE.
032700 01  WS-REMARKS-TABLE.
032800     05  WS-REMARK-COUNT     PIC S9(4) COMP   VALUE 0.
032900     05  WS-REMARK-ENTRY OCCURS 60 TIMES.
033000         10  WS-REMARK-TEXT      PIC X(40).
033100         10  FILLER              PIC X(04).
033200
033300* TRIP-LEVEL SCRATCH AREA -- ONE TRIP'S WORTH OF RESOLVED
033400* COORDINATES, DISPLAY NAMES AND ROUTE TOTALS.
033500 01  TRIP-WORK-AREA.
033600     05  WS-CURRENT-LAT      PIC S9(3)V9(4) COMP-3.
033700     05  WS-CURRENT-LNG      PIC S9(3)V9(4) COMP-3.
033800     05  WS-PICKUP-LAT       PIC S9(3)V9(4) COMP-3.
033900     05  WS-PICKUP-LNG       PIC S9(3)V9(4) COMP-3.
034000     05  WS-DROPOFF-LAT      PIC S9(3)V9(4) COMP-3.
034100     05  WS-DROPOFF-LNG      PIC S9(3)V9(4) COMP-3.
034200     05  WS-CURRENT-DISPLAY-NAME  PIC X(30).
034300     05  WS-PICKUP-DISPLAY-NAME   PIC X(30).
034400     05  WS-DROPOFF-DISPLAY-NAME  PIC X(30).
034500     05  WS-LOOKUP-TEXT      PIC X(30).
034600     05  WS-LOOKUP-KEY       PIC X(30).
034700     05  WS-FOUND-SW         PIC X          VALUE 'N'.
034800         88  WS-CITY-FOUND   VALUE 'Y'.
034900     05  FILLER              PIC X(04).
035000
035100* HAVERSINE / HOME-GROWN TRIG WORK AREA.  NO INTRINSIC FUNCTIONS
035200* ARE USED ANYWHERE IN THIS PROGRAM -- SEE THE MARCH 2002 ENTRY
035300* IN THE MODIFICATION HISTORY ABOVE.
035400 01  MATH-WORK-AREA.
035500     05  WM-LAT1             PIC S9(3)V9(4)  COMP-3.
035600     05  WM-LNG1             PIC S9(3)V9(4)  COMP-3.
035700     05  WM-LAT2             PIC S9(3)V9(4)  COMP-3.
035800     05  WM-LNG2             PIC S9(3)V9(4)  COMP-3.
035900     05  WM-DISTANCE         PIC S9(5)V9(4)  COMP-3.
036000     05  WM-RADIUS           PIC S9(5)       COMP-3  VALUE 3959.
036100     05  WM-PI               PIC S9(1)V9(7)  COMP-3  VALUE 3.1415927.
036200     05  WM-PI-OVER-2        PIC S9(1)V9(7)  COMP-3  VALUE 1.5707963.
036300     05  WM-LAT1-RAD         PIC S9(3)V9(7)  COMP-3.
036400     05  WM-LAT2-RAD         PIC S9(3)V9(7)  COMP-3.
036500     05  WM-DLAT-RAD         PIC S9(3)V9(7)  COMP-3.
036600     05  WM-DLNG-RAD         PIC S9(3)V9(7)  COMP-3.
036700     05  WM-SIN-DLAT2        PIC S9(3)V9(7)  COMP-3.
036800     05  WM-SIN-DLNG2        PIC S9(3)V9(7)  COMP-3.
036900     05  WM-COS-LAT1         PIC S9(3)V9(7)  COMP-3.
037000     05  WM-COS-LAT2         PIC S9(3)V9(7)  COMP-3.
037100     05  WM-A-VALUE          PIC S9(3)V9(7)  COMP-3.
037200     05  WM-SQRT-A           PIC S9(3)V9(7)  COMP-3.
037300     05  WM-SQRT-1-MINUS-A   PIC S9(3)V9(7)  COMP-3.
037400     05  WM-C-VALUE          PIC S9(3)V9(7)  COMP-3.
037500     05  WM-ATAN-HALF        PIC S9(3)V9(7)  COMP-3.
037600     05  WM-ATAN-X           PIC S9(3)V9(7)  COMP-3.
037700     05  WM-ATAN-TEMP        PIC S9(3)V9(7)  COMP-3.
037800     05  WM-ARG              PIC S9(3)V9(7)  COMP-3.
037900     05  WM-RESULT           PIC S9(3)V9(7)  COMP-3.
038000     05  WM-GUESS            PIC S9(3)V9(7)  COMP-3.
038100     05  FILLER              PIC X(04).
038200
038300* ROUTE PLANNER (HOS STOP SIMULATION) WORK AREA.
038400 01  PLANNER-WORK-AREA.
038500     05  PL-TOTAL-DISTANCE   PIC S9(5)V9(4) COMP-3.
038600     05  PL-TOTAL-DRV-TIME   PIC S9(3)V9(4) COMP-3.
038700     05  PL-DIST-TO-PICKUP   PIC S9(5)V9(4) COMP-3.
038800     05  PL-CURRENT-MILES    PIC S9(5)V9(4) COMP-3.
038900     05  PL-PREV-MILES       PIC S9(5)V9(4) COMP-3.
039000     05  PL-HOURS-WORKED     PIC S9(3)V9(4) COMP-3.
039100     05  PL-REMAINING-SHIFT-HRS PIC S9(3)V9(4) COMP-3.
039200     05  PL-DRIVE-MILES      PIC S9(5)V9(4) COMP-3.
039300     05  PL-TEMP-MILES       PIC S9(5)V9(4) COMP-3.
039400     05  PL-MOD-8            PIC S9(3)V9(4) COMP-3.
039500     05  PL-MOD-11           PIC S9(3)V9(4) COMP-3.
039600     05  PL-MOD-14           PIC S9(3)V9(4) COMP-3.
039700     05  PL-REM-11           PIC S9(3)V9(4) COMP-3.
039800     05  PL-REM-14           PIC S9(3)V9(4) COMP-3.
039900     05  PL-QUOT             PIC S9(3)      COMP-3.
040000     05  PL-FUEL-BAND-BEFORE PIC S9(3)      COMP-3.
040100     05  PL-FUEL-BAND-AFTER  PIC S9(3)      COMP-3.
040200     05  PL-DAYS-FLOOR       PIC S9(3)      COMP-3.
040300     05  PL-DAYS-REMAINDER   PIC S9(3)V9(4) COMP-3.
040400     05  STOP-COUNT          PIC S9(4) COMP        VALUE 0.
040500     05  FILLER              PIC X(04).
040600
040700* PARAMETER AREA FOR 3900-EMIT-STOP -- THE PLANNER PARAGRAPHS
040800* FILL THIS IN BEFORE EACH PERFORM RATHER THAN PASSING THE FIVE
040900* FIELDS AS A LINKAGE SECTION, SINCE EVERYTHING STAYS IN ONE
041000* PROGRAM.
041100 01  WS-NEW-STOP-AREA.
041200     05  WS-NEW-STOP-TYPE            PIC X(12).
041300     05  WS-NEW-STOP-NAME            PIC X(40).
041400     05  WS-NEW-STOP-DURATION        PIC S9(2)V9    COMP-3.
041500     05  WS-NEW-STOP-POSITION        PIC S9(5)V9(4) COMP-3.
041600     05  WS-NEW-STOP-HOURS-FOR-LABEL PIC S9(3)V9(4) COMP-3.
041700     05  WS-BUILD-LOCATION           PIC X(40).
041800     05  WS-LOC-MILES-INT            PIC S9(5)      COMP-3.
041900     05  WS-LOC-MILES-EDIT           PIC Z(4)9.
042000     05  WS-LOC-MILES-TRIM           PIC X(5).
042100     05  WS-LEAD-SPACES              PIC S9(2) COMP VALUE 0.
042200     05  FILLER                      PIC X(04).
042300
042400* TIME-LABEL FORMATTER WORK AREA (HH:MM, USED ON STOP RECORDS).
042500 01  WS-TIME-LABEL-AREA.
042600     05  WS-TL-HOURS         PIC S9(3)V9(4) COMP-3.
042700     05  WS-TL-WHOLE-HR      PIC S9(3)      COMP-3.
042800     05  WS-TL-MINUTES       PIC S9(3)      COMP-3.
042900     05  WS-TL-HH-EDIT       PIC 99.
043000     05  WS-TL-MM-EDIT       PIC 99.
043100     05  WS-TIME-LABEL       PIC X(5).
043200     05  WS-TL-LABEL-R REDEFINES WS-TIME-LABEL.
043300         10  WS-TL-R-HH      PIC XX.
043400         10  FILLER          PIC X.
043500         10  WS-TL-R-MM      PIC XX.
043600     05  FILLER              PIC X(04).
043700
043800* ELD LOG GENERATOR WORK AREA.
043900 01  ELD-WORK-AREA.
044000     05  ELW-REMAINING-DISTANCE PIC S9(5)      COMP-3.
044100     05  ELW-DAY-NUMBER         PIC S9(3) COMP        VALUE 1.
044200     05  ELW-CURRENT-HOUR       PIC S9(3)V99   COMP-3.
044300     05  ELW-DAILY-OFF          PIC S9(3)V99   COMP-3.
044400     05  ELW-DAILY-SLEEPER      PIC S9(3)V99   COMP-3.
044500     05  ELW-DAILY-DRIVING      PIC S9(3)V99   COMP-3.
044600     05  ELW-DAILY-ONDUTY       PIC S9(3)V99   COMP-3.
044700     05  ELW-DAILY-MILES        PIC S9(5)V9    COMP-3.
044800     05  ELW-STOP-PTR           PIC S9(4) COMP        VALUE 1.
044900     05  ELW-SEG-COUNT          PIC S9(4) COMP        VALUE 0.
045000     05  ELW-LOG-DAY-COUNT      PIC S9(4) COMP        VALUE 0.
045100     05  ELW-DONE-SW            PIC X                 VALUE 'N'.
045200         88  ELW-FORCE-DONE     VALUE 'Y'.
045300     05  ELW-DRIVE-TIME         PIC S9(3)V9(4) COMP-3.
045400     05  ELW-TEMP1              PIC S9(3)V9(4) COMP-3.
045500     05  ELW-TEMP2              PIC S9(5)V9(4) COMP-3.
045600     05  WS-ADD-STATUS          PIC X(10).
045700     05  WS-ADD-DURATION        PIC S9(3)V99   COMP-3.
045800     05  WS-ADD-LOCATION        PIC X(40).
045900     05  WS-CUR-STOP-TYPE       PIC X(12).
046000     05  WS-ADD-REMARK          PIC X(40).
046100     05  FILLER                 PIC X(04).
046200
046300* PRINTED REPORT LAYOUTS.
046400 01  RPT-HEAD-1.
046500     05  FILLER              PIC X(10)  VALUE SPACES.
046600     05  FILLER              PIC X(47)
046700             VALUE 'FREIGHT SYSTEMS DIVISION -- HOS TRIP PLAN RPT'.
046800     05  FILLER              PIC X(10)  VALUE SPACES.
046900     05  FILLER              PIC X(10)  VALUE 'RUN DATE:'.
047000     05  RH1-DATE            PIC X(10).
047100     05  FILLER              PIC X(10)  VALUE SPACES.
047200     05  FILLER              PIC X(5)   VALUE 'PAGE'.
047300     05  RH1-PAGE            PIC ZZZ9.
047400     05  FILLER              PIC X(32)  VALUE SPACES.
047500
047600* COLUMN-HEADING LINE -- LITERAL FILLER ONLY, NO VARIABLE DATA.
047700 01  RPT-HEAD-2.
047800     05  FILLER              PIC X(10)  VALUE 'TRIP'.
047900     05  FILLER              PIC X(21)  VALUE 'DRIVER'.
048000     05  FILLER              PIC X(17)  VALUE 'CURRENT'.
048100     05  FILLER              PIC X(17)  VALUE 'PICKUP'.
048200     05  FILLER              PIC X(17)  VALUE 'DROPOFF'.
048300     05  FILLER              PIC X(8)   VALUE 'MILES'.
048400     05  FILLER              PIC X(8)   VALUE 'DRV-HRS'.
048500     05  FILLER              PIC X(7)   VALUE 'DAYS'.
048600     05  FILLER              PIC X(27)  VALUE SPACES.
048700
048800* ONE TRIP HEADER LINE -- PRINTED ONCE PER TRIP, AHEAD OF ITS
048900* STOP AND ELD-DAY DETAIL LINES BELOW.
049000 01  RPT-TRIP-LINE.
049100     05  RT-TRIP-ID          PIC ZZZZ9.
049200     05  FILLER              PIC X(1)   VALUE SPACE.
049300     05  RT-DRIVER           PIC X(20).
049400     05  RT-CURRENT          PIC X(16).
049500     05  RT-PICKUP           PIC X(16).
049600     05  RT-DROPOFF          PIC X(16).
049700     05  RT-MILES            PIC ZZZZ9.
049800     05  FILLER              PIC X(1)   VALUE SPACE.
049900     05  RT-DRV-HRS          PIC ZZ9.9.
050000     05  FILLER              PIC X(1)   VALUE SPACE.
050100     05  RT-DAYS             PIC ZZ9.
050200     05  FILLER              PIC X(31)  VALUE SPACES.
050300
050400* ONE STOP DETAIL LINE -- PRINTED FOR EVERY ENTRY IN WS-STOP-TABLE
050500* UNDER ITS TRIP'S HEADER LINE ABOVE, INDENTED 6 SPACES.
050600 01  RPT-STOP-LINE.
050700     05  FILLER              PIC X(6)   VALUE SPACES.
050800     05  RS-ORDER            PIC ZZ9.
050900     05  FILLER              PIC X(2)   VALUE SPACES.
051000     05  RS-TYPE             PIC X(12).
051100     05  FILLER              PIC X(1)   VALUE SPACE.
051200     05  RS-NAME             PIC X(30).
051300     05  FILLER              PIC X(1)   VALUE SPACE.
051400     05  RS-MILES            PIC ZZZZ9.
051500     05  FILLER              PIC X(1)   VALUE SPACE.
051600     05  RS-DURATION         PIC Z9.9.
051700     05  FILLER              PIC X(1)   VALUE SPACE.
051800     05  RS-TIME-LABEL       PIC X(5).
051900     05  FILLER              PIC X(63)  VALUE SPACES.
052000
052100* ONE ELD-DAY SUMMARY LINE -- THE LABEL=VALUE PAIRS (OFF=, SLP=,
052200* DRV=, ONDT=, MILES=) ARE SPELLED OUT IN FILLER RATHER THAN
052300* RELYING ON COLUMN POSITION, SINCE DISPATCH READS THESE OFF A
052400* PRINTED PAGE, NOT A SCREEN.
052500 01  RPT-DAY-LINE.
052600     05  FILLER              PIC X(6)   VALUE SPACES.
052700     05  FILLER              PIC X(4)   VALUE 'DAY '.
052800     05  RD-DAY-NO           PIC Z9.
052900     05  FILLER              PIC X(1)   VALUE SPACE.
053000     05  RD-DATE             PIC X(10).
053100     05  FILLER              PIC X(2)   VALUE SPACES.
053200     05  FILLER              PIC X(4)   VALUE 'OFF='.
053300     05  RD-OFF              PIC Z9.99.
053400     05  FILLER              PIC X(1)   VALUE SPACE.
053500     05  FILLER              PIC X(4)   VALUE 'SLP='.
053600     05  RD-SLP              PIC Z9.99.
053700     05  FILLER              PIC X(1)   VALUE SPACE.
053800     05  FILLER              PIC X(4)   VALUE 'DRV='.
053900     05  RD-DRV              PIC Z9.99.
054000     05  FILLER              PIC X(1)   VALUE SPACE.
054100     05  FILLER              PIC X(5)   VALUE 'ONDT='.
054200     05  RD-ONDT             PIC Z9.99.
054300     05  FILLER              PIC X(1)   VALUE SPACE.
054400     05  FILLER              PIC X(6)   VALUE 'MILES='.
054500     05  RD-MILES            PIC ZZZZ9.
054600     05  FILLER              PIC X(60)  VALUE SPACES.
054700
054800* GENERIC ONE-LABEL/ONE-VALUE TOTALS LINE -- REUSED AT
054900* 9000-END-JOB FOR EACH OF THE RUN CONTROL FIGURES (TRIPS,
055000* MILES, STOPS, ELD DAYS, REMARKS LOGGED) SO ONLY ONE PRINT
055100* LAYOUT IS NEEDED FOR THE WHOLE TRAILER SECTION.
055200 01  RPT-TOTALS-LINE.
055300     05  FILLER              PIC X(20)  VALUE SPACES.
055400     05  RTOT-LABEL          PIC X(30).
055500     05  RTOT-VALUE          PIC ZZZZZZ9.
055600     05  FILLER              PIC X(75)  VALUE SPACES.
055700
055800 PROCEDURE DIVISION.
055900
056000* TOP OF THE RUN.  OPENS FILES, PRIMES THE READ, THEN PROCESSES ONE
056100* TRIP REQUEST PER PASS THROUGH 1000-PROCESS-TRIP UNTIL THE INPUT
056200* FILE IS EXHAUSTED, THEN PRINTS RUN TOTALS AND STOPS.
056300 0100-MAIN-RTN.
056400     PERFORM 0200-OPEN-FILES THRU 0200-OPEN-FILES-EXIT.
056500     PERFORM 0300-INIT-RUN THRU 0300-INIT-RUN-EXIT.
056600     READ TRIP-REQUESTS
056700         AT END MOVE 'Y' TO WS-TRQ-EOF-SW
056800     END-READ.
056900     PERFORM 1000-PROCESS-TRIP THRU 1000-PROCESS-TRIP-EXIT
057000         UNTIL WS-TRQ-EOF-SW = 'Y'.
057100     PERFORM 9000-END-JOB THRU 9000-END-JOB-EXIT.
057200     STOP RUN.
057300
057400* FALL-THROUGH EXIT FOR THE TOP-LEVEL PERFORM.
057500 0100-MAIN-RTN-EXIT.
057600     EXIT.
057700
057800* OPENS THE FIVE LINE-SEQUENTIAL FILES THIS PROGRAM OWNS.  IF THE
057900* TRIP INPUT WON'T OPEN THERE IS NO POINT RUNNING THE JOB, SO
058000* WS-ABEND-SW IS RAISED AND 9000-END-JOB WILL SAY SO (CHG 26-104).
058100 0200-OPEN-FILES.
058200     OPEN INPUT  TRIP-REQUESTS.
058300     IF NOT TRQ-OK
058400         MOVE 'Y' TO WS-ABEND-SW
058500     END-IF.
058600     OPEN OUTPUT TRIP-SUMMARY-OUT.
058700     OPEN OUTPUT STOPS-OUT.
058800     OPEN OUTPUT ELD-LOGS-OUT.
058900     OPEN OUTPUT LOG-SEGS-OUT.
059000     OPEN OUTPUT TRIP-REPORT.
059100* FALL-THROUGH EXIT.
059200 0200-OPEN-FILES-EXIT.
059300     EXIT.
059400
059500* ONE-TIME RUN SETUP -- CLEARS THE EOF SWITCH, PULLS TODAY'S DATE
059600* FROM THE SYSTEM CLOCK FOR THE ELD LOG DATES, AND LOADS THE CITY
059700* COORDINATE TABLE USED BY THE LOCATION RESOLVER BELOW.
059800 0300-INIT-RUN.
059900     MOVE 'N' TO WS-TRQ-EOF-SW.
060000     ACCEPT WS-RUN-DATE-RAW FROM DATE.
060100* ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR -- WINDOW IT AGAINST
060200* A 50/50 PIVOT PER THE Y2K REMEDIATION BELOW (CHG 99-011) SO
060300* RUN DATES ROLL OVER CORRECTLY INTO THE 2000S.
060400     IF WS-RUN-YY < 50
060500         COMPUTE WS-RUN-YYYY = 2000 + WS-RUN-YY
060600     ELSE
060700         COMPUTE WS-RUN-YYYY = 1900 + WS-RUN-YY
060800     END-IF.
060900     STRING WS-RUN-YYYY DELIMITED BY SIZE
061000            '-'         DELIMITED BY SIZE
061100            WS-RUN-MM   DELIMITED BY SIZE
061200            '-'         DELIMITED BY SIZE
061300            WS-RUN-DD   DELIMITED BY SIZE
061400            INTO RH1-DATE.
061500     PERFORM 0350-LOAD-CITY-TABLE THRU 0350-LOAD-CITY-TABLE-EXIT.
061600* FALL-THROUGH EXIT.
061700 0300-INIT-RUN-EXIT.
061800     EXIT.
061900
062000* CITY TABLE IS LOADED FROM VALUE CLAUSES THE WAY THE OLD UPC
062100* CROSS-REFERENCE PROGRAM LOADED ITS TABLE AT PROGRAM START --
062200* SEE THE REMARKS IN THAT PROGRAM'S COPYBOOK FOR THE ORIGINAL
062300* IDIOM THIS ONE IS BUILT ON.  NEW YORK IS ENTRY 1 -- IT DOUBLES
062400* AS THE NO-MATCH DEFAULT IN 2000-LOOKUP-CITY BELOW.
062500* Y2K FOLLOW-UP 07/30/99 (SEE MOD HISTORY) -- TABLE HOLDS NO
062600* DATE FIELDS, NOTHING TO REMEDIATE, VERIFIED AND LEFT AS-IS
062700* (CHG 99-011).
062800 0350-LOAD-CITY-TABLE.
062900     MOVE 'NEW YORK'             TO CITY-NAME (1).
063000     MOVE 40.7128                TO CITY-LAT  (1).
063100     MOVE -74.0060               TO CITY-LNG  (1).
063200     MOVE 'LOS ANGELES'          TO CITY-NAME (2).
063300     MOVE 34.0522                TO CITY-LAT  (2).
063400     MOVE -118.2437              TO CITY-LNG  (2).
063500     MOVE 'CHICAGO'              TO CITY-NAME (3).
063600     MOVE 41.8781                TO CITY-LAT  (3).
063700     MOVE -87.6298               TO CITY-LNG  (3).
063800     MOVE 'DALLAS'               TO CITY-NAME (4).
063900     MOVE 32.7767                TO CITY-LAT  (4).
064000     MOVE -96.7970               TO CITY-LNG  (4).
064100     MOVE 'MIAMI'                TO CITY-NAME (5).
064200     MOVE 25.7617                TO CITY-LAT  (5).
064300     MOVE -80.1918               TO CITY-LNG  (5).
064400     MOVE 'PHOENIX'              TO CITY-NAME (6).
064500     MOVE 33.4484                TO CITY-LAT  (6).
064600     MOVE -112.0740              TO CITY-LNG  (6).
064700     MOVE 'ATLANTA'              TO CITY-NAME (7).
064800     MOVE 33.7490                TO CITY-LAT  (7).
064900     MOVE -84.3880               TO CITY-LNG  (7).
065000     MOVE 'DENVER'               TO CITY-NAME (8).
065100     MOVE 39.7392                TO CITY-LAT  (8).
065200     MOVE -104.9903              TO CITY-LNG  (8).
065300* FALL-THROUGH EXIT.
065400 0350-LOAD-CITY-TABLE-EXIT.
065500     EXIT.
065600
065700* ONE PASS OF THE MAIN LOOP -- RESOLVES THE THREE LOCATIONS ON THE
065800* TRIP REQUEST, COMPUTES THE TWO ROUTE LEGS, RUNS THE HOS STOP
065900* PLANNER AND THE ELD LOG GENERATOR, WRITES THE TRIP SUMMARY, AND
066000* PRINTS THE TRIP'S SECTION OF THE REPORT BEFORE READING THE NEXT
066100* TRIP REQUEST.
066200 1000-PROCESS-TRIP.
066300* ONE TRIP REQUEST DRIVES THE WHOLE PIPELINE BELOW -- RESOLVE
066400* ALL THREE NAMED LOCATIONS TO LAT/LNG, HAVERSINE THE TWO LEGS,
066500* PLAN THE HOS STOPS, ROLL THEM INTO ELD DAY LOGS, THEN WRITE
066600* THE SUMMARY RECORD AND THE PRINTED REPORT FOR THIS TRIP.
066700     ADD 1 TO TRIPS-PROCESSED.
066800* LEG 1 -- CURRENT LOCATION, AS OF WHEN THE REQUEST WAS FILED.
066900     MOVE TR-CURRENT-LOC  TO WS-LOOKUP-TEXT.
067000     PERFORM 2000-LOOKUP-CITY THRU 2000-LOOKUP-CITY-EXIT.
067100     MOVE CITY-LAT (CITY-SUB) TO WS-CURRENT-LAT.
067200     MOVE CITY-LNG (CITY-SUB) TO WS-CURRENT-LNG.
067300     MOVE TR-CURRENT-LOC  TO WS-CURRENT-DISPLAY-NAME.
067400
067500* LEG 2 -- WHERE THE LOAD IS PICKED UP.
067600     MOVE TR-PICKUP-LOC   TO WS-LOOKUP-TEXT.
067700     PERFORM 2000-LOOKUP-CITY THRU 2000-LOOKUP-CITY-EXIT.
067800     MOVE CITY-LAT (CITY-SUB) TO WS-PICKUP-LAT.
067900     MOVE CITY-LNG (CITY-SUB) TO WS-PICKUP-LNG.
068000     MOVE TR-PICKUP-LOC   TO WS-PICKUP-DISPLAY-NAME.
068100
068200* LEG 3 -- WHERE THE LOAD IS DELIVERED.
068300     MOVE TR-DROPOFF-LOC  TO WS-LOOKUP-TEXT.
068400     PERFORM 2000-LOOKUP-CITY THRU 2000-LOOKUP-CITY-EXIT.
068500     MOVE CITY-LAT (CITY-SUB) TO WS-DROPOFF-LAT.
068600     MOVE CITY-LNG (CITY-SUB) TO WS-DROPOFF-LNG.
068700     MOVE TR-DROPOFF-LOC  TO WS-DROPOFF-DISPLAY-NAME.
068800
068900* DISTANCE CURRENT-TO-PICKUP (DEADHEAD LEG) FIRST, THEN
069000* PICKUP-TO-DROPOFF (LOADED LEG) BELOW -- BOTH LEGS SHARE THE
069100* SAME WM- HAVERSINE WORK AREA, ONE LEG AT A TIME.
069200     MOVE WS-CURRENT-LAT TO WM-LAT1.
069300     MOVE WS-CURRENT-LNG TO WM-LNG1.
069400     MOVE WS-PICKUP-LAT  TO WM-LAT2.
069500     MOVE WS-PICKUP-LNG  TO WM-LNG2.
069600     PERFORM 2100-COMPUTE-HAVERSINE THRU 2100-COMPUTE-HAVERSINE-EXIT.
069700     MOVE WM-DISTANCE TO PL-DIST-TO-PICKUP.
069800
069900     MOVE WS-PICKUP-LAT  TO WM-LAT1.
070000     MOVE WS-PICKUP-LNG  TO WM-LNG1.
070100     MOVE WS-DROPOFF-LAT TO WM-LAT2.
070200     MOVE WS-DROPOFF-LNG TO WM-LNG2.
070300     PERFORM 2100-COMPUTE-HAVERSINE THRU 2100-COMPUTE-HAVERSINE-EXIT.
070400
070500* TOTAL MILES IS THE SUM OF BOTH LEGS; WE PLAN STOPS AGAINST THIS
070600* FULL-TRIP FIGURE RATHER THAN LEG BY LEG SO A BREAK OR FUEL STOP
070700* CAN FALL ON EITHER LEG.
070800     COMPUTE PL-TOTAL-DISTANCE = PL-DIST-TO-PICKUP + WM-DISTANCE.
070900     COMPUTE PL-TOTAL-DRV-TIME = PL-TOTAL-DISTANCE / 50.
071000
071100* PLAN THE STOPS, THEN ROLL THEM INTO DAILY ELD LOGS, THEN WRITE
071200* THE TWO OUTBOUND RECORDS THIS TRIP PRODUCES ON THE REPORT SIDE.
071300     PERFORM 3000-PLAN-STOPS THRU 3000-PLAN-STOPS-EXIT.
071400     PERFORM 4000-GENERATE-ELD-LOGS THRU 4000-GENERATE-ELD-LOGS-EXIT.
071500     PERFORM 5000-WRITE-TRIP-SUMMARY THRU 5000-WRITE-TRIP-SUMMARY-EXIT.
071600     PERFORM 6000-PRINT-TRIP THRU 6000-PRINT-TRIP-EXIT.
071700
071800* ROLL THIS TRIP'S FIGURES INTO THE RUN CONTROL TOTALS SHOWN ON
071900* THE REPORT TRAILER AT 9000-END-JOB.
072000     ADD PL-TOTAL-DISTANCE TO TOTAL-MILES-CTL.
072100     ADD STOP-COUNT        TO TOTAL-STOPS-CTL.
072200     ADD ELW-LOG-DAY-COUNT TO TOTAL-DAYS-CTL.
072300
072400     READ TRIP-REQUESTS
072500         AT END MOVE 'Y' TO WS-TRQ-EOF-SW
072600     END-READ.
072700* FALL-THROUGH EXIT.
072800 1000-PROCESS-TRIP-EXIT.
072900     EXIT.
073000
073100*-----------------------------------------------------------*
073200* LOCATION RESOLUTION -- MATCHES THE TEXT AHEAD OF THE FIRST
073300* COMMA IN THE INBOUND FIELD AGAINST THE 8-CITY TABLE; FALLS
073400* BACK TO TABLE ENTRY 1 (NEW YORK) WHEN NOTHING MATCHES.  SHOP
073500* CONVENTION IS THAT LOCATION TEXT ARRIVES ALREADY UPPER-CASE,
073600* SO NO CASE FOLDING IS DONE HERE.
073700*-----------------------------------------------------------*
073800 2000-LOOKUP-CITY.
073900     UNSTRING WS-LOOKUP-TEXT DELIMITED BY ','
074000         INTO WS-LOOKUP-KEY
074100     END-UNSTRING.
074200     MOVE 'N' TO WS-FOUND-SW.
074300     MOVE 0 TO CITY-SUB.
074400     PERFORM 2010-SEARCH-CITY THRU 2010-SEARCH-CITY-EXIT
074500         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > 8.
074600     IF NOT WS-CITY-FOUND
074700         MOVE 1 TO CITY-SUB
074800     END-IF.
074900* FALL-THROUGH EXIT.
075000 2000-LOOKUP-CITY-EXIT.
075100     EXIT.
075200
075300* LINEAR SCAN OF THE 8-ENTRY CITY TABLE -- SMALL ENOUGH THAT A
075400* BINARY SEARCH WOULD BE OVERKILL.  SETS WS-CITY-FOUND WHEN A
075500* MATCH IS HIT.
075600 2010-SEARCH-CITY.
075700     IF NOT WS-CITY-FOUND
075800         IF CITY-NAME (SUB-1) = WS-LOOKUP-KEY (1:20)
075900             MOVE SUB-1 TO CITY-SUB
076000             MOVE 'Y' TO WS-FOUND-SW
076100         END-IF
076200     END-IF.
076300* FALL-THROUGH EXIT.
076400 2010-SEARCH-CITY-EXIT.
076500     EXIT.
076600
076700*-----------------------------------------------------------*
076800* HAVERSINE GREAT-CIRCLE DISTANCE.  WM-LAT1/WM-LNG1/WM-LAT2/
076900* WM-LNG2 ARE SET BY THE CALLER; WM-DISTANCE COMES BACK IN
077000* STATUTE MILES.  ADDED 03/14/02 (SEE MOD HISTORY) -- BEFORE
077100* THAT THE VENDOR FEED SUPPLIED MILEAGE DIRECTLY.
077200*-----------------------------------------------------------*
077300 2100-COMPUTE-HAVERSINE.
077400* STEP 1 -- CONVERT BOTH LATITUDES AND THE LAT/LNG DELTAS FROM
077500* DEGREES TO RADIANS.  EVERYTHING FROM HERE DOWN WORKS IN RADIANS.
077600     COMPUTE WM-LAT1-RAD = WM-LAT1 * WM-PI / 180.
077700     COMPUTE WM-LAT2-RAD = WM-LAT2 * WM-PI / 180.
077800     COMPUTE WM-DLAT-RAD = (WM-LAT2 - WM-LAT1) * WM-PI / 180.
077900     COMPUTE WM-DLNG-RAD = (WM-LNG2 - WM-LNG1) * WM-PI / 180.
078000
078100* STEP 2 -- SIN(HALF THE LAT DELTA) AND SIN(HALF THE LNG DELTA),
078200* THE TWO TERMS THE HAVERSINE FORMULA NEEDS SQUARED BELOW.
078300     COMPUTE WM-ARG = WM-DLAT-RAD / 2.
078400     PERFORM 2300-COMPUTE-SINE THRU 2300-COMPUTE-SINE-EXIT.
078500     MOVE WM-RESULT TO WM-SIN-DLAT2.
078600
078700     COMPUTE WM-ARG = WM-DLNG-RAD / 2.
078800     PERFORM 2300-COMPUTE-SINE THRU 2300-COMPUTE-SINE-EXIT.
078900     MOVE WM-RESULT TO WM-SIN-DLNG2.
079000
079100* STEP 3 -- COSINE OF EACH ENDPOINT'S LATITUDE, NEEDED TO WEIGHT
079200* THE LONGITUDE TERM (A DEGREE OF LONGITUDE IS SHORTER NEAR THE
079300* POLES THAN AT THE EQUATOR).
079400     MOVE WM-LAT1-RAD TO WM-ARG.
079500     PERFORM 2400-COMPUTE-COSINE THRU 2400-COMPUTE-COSINE-EXIT.
079600     MOVE WM-RESULT TO WM-COS-LAT1.
079700
079800     MOVE WM-LAT2-RAD TO WM-ARG.
079900     PERFORM 2400-COMPUTE-COSINE THRU 2400-COMPUTE-COSINE-EXIT.
080000     MOVE WM-RESULT TO WM-COS-LAT2.
080100
080200* STEP 4 -- THE HAVERSINE "A" TERM ITSELF, THEN ITS SQUARE ROOT
080300* AND THE SQUARE ROOT OF ITS COMPLEMENT, WHICH FEED THE ATAN2
080400* CALL BELOW (ATAN2 OF SQRT(A) OVER SQRT(1-A), DOUBLED, IS THE
080500* ANGULAR DISTANCE "C" BETWEEN THE TWO POINTS).
080600     COMPUTE WM-A-VALUE =
080700         (WM-SIN-DLAT2 * WM-SIN-DLAT2)
080800         + (WM-COS-LAT1 * WM-COS-LAT2 * WM-SIN-DLNG2 * WM-SIN-DLNG2).
080900
081000     MOVE WM-A-VALUE TO WM-ARG.
081100     PERFORM 2200-COMPUTE-SQUARE-ROOT THRU
081200         2200-COMPUTE-SQUARE-ROOT-EXIT.
081300     MOVE WM-RESULT TO WM-SQRT-A.
081400
081500     COMPUTE WM-ARG = 1 - WM-A-VALUE.
081600     PERFORM 2200-COMPUTE-SQUARE-ROOT THRU
081700         2200-COMPUTE-SQUARE-ROOT-EXIT.
081800     MOVE WM-RESULT TO WM-SQRT-1-MINUS-A.
081900
082000* STEP 5 -- MULTIPLY THE ANGULAR DISTANCE BY THE EARTH'S RADIUS
082100* (WM-RADIUS, IN STATUTE MILES) TO GET THE GREAT-CIRCLE DISTANCE.
082200     PERFORM 2600-COMPUTE-ATAN2 THRU 2600-COMPUTE-ATAN2-EXIT.
082300     COMPUTE WM-DISTANCE = WM-RADIUS * WM-C-VALUE.
082400* FALL-THROUGH EXIT.
082500 2100-COMPUTE-HAVERSINE-EXIT.
082600     EXIT.
082700
082800* SQUARE ROOT BY NEWTON-RAPHSON -- WM-ARG IN, WM-RESULT OUT.
082900 2200-COMPUTE-SQUARE-ROOT.
083000     IF WM-ARG = ZERO
083100         MOVE ZERO TO WM-RESULT
083200     ELSE
083300         MOVE WM-ARG TO WM-GUESS
083400         PERFORM 2210-NEWTON-STEP 12 TIMES
083500         MOVE WM-GUESS TO WM-RESULT
083600     END-IF.
083700* FALL-THROUGH EXIT.
083800 2200-COMPUTE-SQUARE-ROOT-EXIT.
083900     EXIT.
084000
084100* ONE ITERATION OF NEWTON'S METHOD FOR SQUARE ROOT -- CALLED A
084200* FIXED NUMBER OF TIMES BY 2200-COMPUTE-SQUARE-ROOT RATHER THAN
084300* LOOPING TO A TOLERANCE, SINCE THE ARGUMENT RANGE HERE (HAVERSINE
084400* INTERMEDIATE VALUES) NEVER NEEDS MORE THAN A FEW PASSES TO
084500* SETTLE.
084600 2210-NEWTON-STEP.
084700     COMPUTE WM-GUESS ROUNDED = (WM-GUESS + (WM-ARG / WM-GUESS)) / 2.
084800
084900* SINE BY TAYLOR SERIES -- WM-ARG IN RADIANS, WM-RESULT OUT.
085000* ARGUMENTS PASSED IN HERE ARE ALWAYS HALF-DEGREE-DIFFERENCES
085100* OR LATITUDES, SO THE SERIES CONVERGES WITHOUT RANGE REDUCTION.
085200 2300-COMPUTE-SINE.
085300     COMPUTE WM-RESULT =
085400         WM-ARG
085500         - ((WM-ARG ** 3) / 6)
085600         + ((WM-ARG ** 5) / 120)
085700         - ((WM-ARG ** 7) / 5040)
085800         + ((WM-ARG ** 9) / 362880).
085900* FALL-THROUGH EXIT.
086000 2300-COMPUTE-SINE-EXIT.
086100     EXIT.
086200
086300* COSINE BY TAYLOR SERIES -- SAME CONVENTION AS 2300 ABOVE.
086400 2400-COMPUTE-COSINE.
086500     COMPUTE WM-RESULT =
086600         1
086700         - ((WM-ARG ** 2) / 2)
086800         + ((WM-ARG ** 4) / 24)
086900         - ((WM-ARG ** 6) / 720)
087000         + ((WM-ARG ** 8) / 40320).
087100* FALL-THROUGH EXIT.
087200 2400-COMPUTE-COSINE-EXIT.
087300     EXIT.
087400
087500* ARCTAN OF WM-ARG (ASSUMED IN RANGE 0 THROUGH 1) BY THE
087600* STANDARD HALF-ANGLE REDUCTION (THREE APPLICATIONS BRINGS
087700* THE WORST-CASE ARGUMENT OF 1 DOWN UNDER 0.1) FOLLOWED BY A
087800* SHORT TAYLOR SERIES.  WM-RESULT COMES BACK AS THE ANSWER.
087900 2500-COMPUTE-ARCTAN.
088000     MOVE WM-ARG TO WM-ATAN-X.
088100     PERFORM 2510-ARCTAN-REDUCE THRU 2510-ARCTAN-REDUCE-EXIT.
088200     PERFORM 2510-ARCTAN-REDUCE THRU 2510-ARCTAN-REDUCE-EXIT.
088300     PERFORM 2510-ARCTAN-REDUCE THRU 2510-ARCTAN-REDUCE-EXIT.
088400     COMPUTE WM-RESULT =
088500         (WM-ATAN-X
088600         - ((WM-ATAN-X ** 3) / 3)
088700         + ((WM-ATAN-X ** 5) / 5)
088800         - ((WM-ATAN-X ** 7) / 7)
088900         + ((WM-ATAN-X ** 9) / 9)) * 8.
089000* FALL-THROUGH EXIT.
089100 2500-COMPUTE-ARCTAN-EXIT.
089200     EXIT.
089300
089400* RANGE-REDUCES THE ARCTAN ARGUMENT SO THE SERIES IN
089500* 2500-COMPUTE-ARCTAN CONVERGES QUICKLY -- SAME TRICK THE OLD
089600* VENDOR MILEAGE ROUTINE USED BEFORE IT WAS RETIRED.
089700 2510-ARCTAN-REDUCE.
089800     COMPUTE WM-ATAN-TEMP = 1 + (WM-ATAN-X ** 2).
089900     MOVE WM-ATAN-TEMP TO WM-ARG.
090000     PERFORM 2200-COMPUTE-SQUARE-ROOT THRU
090100         2200-COMPUTE-SQUARE-ROOT-EXIT.
090200     COMPUTE WM-ATAN-X = WM-ATAN-X / (1 + WM-RESULT).
090300* FALL-THROUGH EXIT.
090400 2510-ARCTAN-REDUCE-EXIT.
090500     EXIT.
090600
090700* ATAN2(WM-SQRT-A, WM-SQRT-1-MINUS-A) DOUBLED, BOTH ARGUMENTS
090800* NON-NEGATIVE BY CONSTRUCTION (THEY ARE SQUARE ROOTS).  KEEPS
090900* THE ARCTAN SERIES ARGUMENT IN 0 THROUGH 1 BY SWAPPING WHEN
091000* NEEDED, PER THE STANDARD ATAN2 IDENTITY.
091100 2600-COMPUTE-ATAN2.
091200     IF WM-SQRT-1-MINUS-A = ZERO
091300         MOVE WM-PI TO WM-C-VALUE
091400     ELSE
091500         IF WM-SQRT-A NOT > WM-SQRT-1-MINUS-A
091600             COMPUTE WM-ARG = WM-SQRT-A / WM-SQRT-1-MINUS-A
091700             PERFORM 2500-COMPUTE-ARCTAN THRU 2500-COMPUTE-ARCTAN-EXIT
091800             MOVE WM-RESULT TO WM-ATAN-HALF
091900         ELSE
092000             COMPUTE WM-ARG = WM-SQRT-1-MINUS-A / WM-SQRT-A
092100             PERFORM 2500-COMPUTE-ARCTAN THRU 2500-COMPUTE-ARCTAN-EXIT
092200             COMPUTE WM-ATAN-HALF = WM-PI-OVER-2 - WM-RESULT
092300         END-IF
092400         COMPUTE WM-C-VALUE = 2 * WM-ATAN-HALF
092500     END-IF.
092600* FALL-THROUGH EXIT.
092700 2600-COMPUTE-ATAN2-EXIT.
092800     EXIT.
092900
093000*-----------------------------------------------------------*
093100* ROUTE PLANNER -- SIMULATES THE HOURS-OF-SERVICE STOP PLAN
093200* FOR ONE TRIP.  BUILDS THE STOPS-OUT FILE AND THE IN-MEMORY
093300* WS-STOP-TABLE THAT 4000-GENERATE-ELD-LOGS REPLAYS BELOW.
093400*-----------------------------------------------------------*
093500 3000-PLAN-STOPS.
093600     MOVE 0 TO PL-CURRENT-MILES.
093700     MOVE 0 TO PL-HOURS-WORKED.
093800     MOVE 0 TO STOP-COUNT.
093900     PERFORM 3100-PLAN-LOOP-STEP THRU 3100-PLAN-LOOP-STEP-EXIT
094000         UNTIL PL-CURRENT-MILES NOT < PL-TOTAL-DISTANCE.
094100     PERFORM 3600-EMIT-DROPOFF-STOP THRU 3600-EMIT-DROPOFF-STOP-EXIT.
094200* FALL-THROUGH EXIT.
094300 3000-PLAN-STOPS-EXIT.
094400     EXIT.
094500
094600* ONE PASS OF THE HOS STOP-PLANNING SIMULATION.  WORKS IN 8-HOUR
094700* DRIVING BANDS AND 11/14-HOUR DAILY WINDOWS, EMITTING A FUEL
094800* STOP EVERY 1,000 MILES, A 30-MINUTE BREAK AT THE 8-HOUR DRIVING
094900* MARK, AND A REST STOP WHEN THE DAILY DRIVE OR DUTY WINDOW RUNS
095000* OUT, UNTIL THE PICKUP (AND THEN THE DROPOFF) IS REACHED.
095100 3100-PLAN-LOOP-STEP.
095200* REFRESH THE MILEAGE-BAND POSITIONS BEFORE TESTING ANY OF THEM --
095300* PL-MOD-8/11/14 TELL US HOW FAR WE SIT INSIDE THE BREAK, DRIVE
095400* AND DUTY WINDOWS AS OF THE CURRENT MILE MARK.
095500     PERFORM 3105-COMPUTE-MODS THRU 3105-COMPUTE-MODS-EXIT.
095600
095700* 30-MINUTE BREAK IS DUE WHEN WE ARE WITHIN A HALF HOUR OF THE
095800* 8-HOUR DRIVING-SINCE-LAST-BREAK MARK AND HAVE ACTUALLY DRIVEN
095900* SOME THIS SHIFT (PL-HOURS-WORKED > 0 KEEPS THIS FROM FIRING
096000* BEFORE THE FIRST MILE IS DRIVEN).
096100     IF PL-HOURS-WORKED > 0 AND PL-MOD-8 < 0.5
096200         MOVE '30-MIN BREAK'    TO WS-NEW-STOP-TYPE
096300         MOVE '30-Minute Break' TO WS-NEW-STOP-NAME
096400         MOVE 0.5               TO WS-NEW-STOP-DURATION
096500         MOVE PL-CURRENT-MILES  TO WS-NEW-STOP-POSITION
096600         MOVE PL-HOURS-WORKED   TO WS-NEW-STOP-HOURS-FOR-LABEL
096700         PERFORM 3900-EMIT-STOP THRU 3900-EMIT-STOP-EXIT
096800     END-IF.
096900
097000* HOW MUCH DRIVING IS LEFT BEFORE WE HIT EITHER THE 11-HOUR DRIVE
097100* CAP OR THE 14-HOUR DUTY CAP, WHICHEVER COMES FIRST.
097200     COMPUTE PL-REM-11 = 11 - PL-MOD-11.
097300     COMPUTE PL-REM-14 = 14 - PL-MOD-14.
097400     IF PL-REM-11 < PL-REM-14
097500         MOVE PL-REM-11 TO PL-REMAINING-SHIFT-HRS
097600     ELSE
097700         MOVE PL-REM-14 TO PL-REMAINING-SHIFT-HRS
097800     END-IF.
097900
098000* ADVANCE THE MILE MARK BY WHATEVER IS SMALLER OF: THE REMAINING
098100* SHIFT HOURS AT 50 MPH, THE MILES STILL LEFT ON THE WHOLE TRIP,
098200* OR A HARD 550-MILE CAP (NO SINGLE PLANNING STEP DRIVES FARTHER
098300* THAN THAT, EVEN IF THE SHIFT WINDOW WOULD ALLOW IT).
098400     MOVE PL-CURRENT-MILES TO PL-PREV-MILES.
098500     COMPUTE PL-DRIVE-MILES = PL-REMAINING-SHIFT-HRS * 50.
098600     COMPUTE PL-TEMP-MILES = PL-TOTAL-DISTANCE - PL-CURRENT-MILES.
098700     IF PL-TEMP-MILES < PL-DRIVE-MILES
098800         MOVE PL-TEMP-MILES TO PL-DRIVE-MILES
098900     END-IF.
099000     IF PL-DRIVE-MILES > 550
099100         MOVE 550 TO PL-DRIVE-MILES
099200     END-IF.
099300     ADD PL-DRIVE-MILES TO PL-CURRENT-MILES.
099400     COMPUTE PL-HOURS-WORKED = PL-HOURS-WORKED + (PL-DRIVE-MILES / 50).
099500
099600* FUEL STOP EVERY 1000 MILES, ADDED 09/03/88 (SEE MOD HISTORY)
099700* PER SAFETY DEPT REQUEST -- COMPARE THE MILEAGE BAND BEFORE AND
099800* AFTER THE SHIFT'S DRIVING TO CATCH A BAND CROSSED MID-SHIFT
099900* (CHG 88-147).
100000     COMPUTE PL-FUEL-BAND-BEFORE = PL-PREV-MILES / 1000.
100100     COMPUTE PL-FUEL-BAND-AFTER  = PL-CURRENT-MILES / 1000.
100200     IF PL-FUEL-BAND-AFTER > PL-FUEL-BAND-BEFORE
100300         MOVE 'FUEL'             TO WS-NEW-STOP-TYPE
100400         MOVE 'Fuel Stop'        TO WS-NEW-STOP-NAME
100500         MOVE 0.5                TO WS-NEW-STOP-DURATION
100600         MOVE PL-CURRENT-MILES   TO WS-NEW-STOP-POSITION
100700         MOVE PL-HOURS-WORKED    TO WS-NEW-STOP-HOURS-FOR-LABEL
100800         PERFORM 3900-EMIT-STOP THRU 3900-EMIT-STOP-EXIT
100900         ADD 0.5 TO PL-HOURS-WORKED
101000     END-IF.
101100
101200* PICKUP STOP FIRES THE FIRST TIME THE MILE MARK CROSSES THE
101300* PICKUP DISTANCE -- THE PREV-MILES COMPARE KEEPS THIS FROM
101400* FIRING AGAIN ON A LATER STEP ONCE WE ARE PAST IT.
101500     IF PL-CURRENT-MILES NOT < PL-DIST-TO-PICKUP
101600         AND PL-PREV-MILES < PL-DIST-TO-PICKUP
101700         MOVE 'PICKUP'                TO WS-NEW-STOP-TYPE
101800         MOVE WS-PICKUP-DISPLAY-NAME  TO WS-NEW-STOP-NAME
101900         MOVE 1                       TO WS-NEW-STOP-DURATION
102000         MOVE PL-DIST-TO-PICKUP       TO WS-NEW-STOP-POSITION
102100         MOVE PL-HOURS-WORKED         TO WS-NEW-STOP-HOURS-FOR-LABEL
102200         PERFORM 3900-EMIT-STOP THRU 3900-EMIT-STOP-EXIT
102300         ADD 1 TO PL-HOURS-WORKED
102400     END-IF.
102500
102600* RECHECK THE WINDOWS AFTER THE STOPS ABOVE MAY HAVE ADDED ON-DUTY
102700* TIME -- IF WE ARE AT OR PAST EITHER THE 11-HOUR DRIVE LIMIT OR
102800* WITHIN A HALF HOUR OF THE 14-HOUR DUTY LIMIT, AND THE TRIP ISN'T
102900* FINISHED YET, THE SHIFT IS DONE FOR THE DAY -- EMIT THE
103000* OVERNIGHT REST AND ZERO THE HOURS-WORKED CLOCK FOR TOMORROW.
103100     PERFORM 3105-COMPUTE-MODS THRU 3105-COMPUTE-MODS-EXIT.
103200     IF (PL-HOURS-WORKED NOT < 11 OR PL-MOD-14 NOT < 13.5)
103300         AND PL-CURRENT-MILES < PL-TOTAL-DISTANCE
103400         MOVE 'REST'                         TO WS-NEW-STOP-TYPE
103500         MOVE 'Overnight Rest (10 hours)'     TO WS-NEW-STOP-NAME
103600         MOVE 10                             TO WS-NEW-STOP-DURATION
103700         MOVE PL-CURRENT-MILES               TO WS-NEW-STOP-POSITION
103800         MOVE PL-HOURS-WORKED          TO WS-NEW-STOP-HOURS-FOR-LABEL
103900         PERFORM 3900-EMIT-STOP THRU 3900-EMIT-STOP-EXIT
104000         MOVE 0 TO PL-HOURS-WORKED
104100     END-IF.
104200* FALL-THROUGH EXIT.
104300 3100-PLAN-LOOP-STEP-EXIT.
104400     EXIT.
104500
104600* WORKS OUT HOW FAR THE CURRENT-MILES MARK SITS INSIDE ITS 1,000-
104700* MILE FUEL BAND, 11-HOUR DRIVE WINDOW, AND 8-HOUR BREAK WINDOW,
104800* SO 3100-PLAN-LOOP-STEP KNOWS HOW MANY MILES REMAIN BEFORE THE
104900* NEXT STOP OF EACH KIND IS DUE.
105000 3105-COMPUTE-MODS.
105100     COMPUTE PL-QUOT = PL-HOURS-WORKED / 8.
105200     COMPUTE PL-MOD-8 = PL-HOURS-WORKED - (PL-QUOT * 8).
105300     COMPUTE PL-QUOT = PL-HOURS-WORKED / 11.
105400     COMPUTE PL-MOD-11 = PL-HOURS-WORKED - (PL-QUOT * 11).
105500     COMPUTE PL-QUOT = PL-HOURS-WORKED / 14.
105600     COMPUTE PL-MOD-14 = PL-HOURS-WORKED - (PL-QUOT * 14).
105700* FALL-THROUGH EXIT.
105800 3105-COMPUTE-MODS-EXIT.
105900     EXIT.
106000
106100* EMITS THE FINAL DROPOFF STOP ONCE THE PLANNER REACHES THE
106200* DESTINATION -- SEPARATE FROM 3900-EMIT-STOP SINCE THE DROPOFF
106300* DOESN'T PARTICIPATE IN THE FUEL/BREAK/REST MILEAGE BANDS.
106400 3600-EMIT-DROPOFF-STOP.
106500     MOVE 'DROPOFF'                TO WS-NEW-STOP-TYPE.
106600     MOVE WS-DROPOFF-DISPLAY-NAME  TO WS-NEW-STOP-NAME.
106700     MOVE 1                        TO WS-NEW-STOP-DURATION.
106800     MOVE PL-CURRENT-MILES         TO WS-NEW-STOP-POSITION.
106900     MOVE PL-TOTAL-DRV-TIME        TO WS-NEW-STOP-HOURS-FOR-LABEL.
107000     PERFORM 3900-EMIT-STOP THRU 3900-EMIT-STOP-EXIT.
107100* FALL-THROUGH EXIT.
107200 3600-EMIT-DROPOFF-STOP-EXIT.
107300     EXIT.
107400
107500* COMMON STOP WRITER -- CALLER SETS WS-NEW-STOP-TYPE/NAME/
107600* DURATION/POSITION/HOURS-FOR-LABEL.  BUILDS THE LOCATION
107700* TEXT AND TIME LABEL, WRITES STOPS-OUT, AND SAVES THE STOP
107800* IN WS-STOP-TABLE FOR THE ELD GENERATOR.
107900 3900-EMIT-STOP.
108000     ADD 1 TO STOP-COUNT.
108100     MOVE STOP-COUNT TO STOP-SUB.
108200     MOVE TR-TRIP-ID            TO WS-STOP-TRIP-ID (STOP-SUB).
108300     MOVE STOP-COUNT            TO WS-STOP-ORDER (STOP-SUB).
108400     MOVE WS-NEW-STOP-TYPE      TO WS-STOP-TYPE (STOP-SUB).
108500     MOVE WS-NEW-STOP-NAME      TO WS-STOP-NAME (STOP-SUB).
108600     MOVE WS-NEW-STOP-DURATION  TO WS-STOP-DURATION (STOP-SUB).
108700     MOVE WS-NEW-STOP-POSITION  TO WS-STOP-MILES (STOP-SUB).
108800
108900     PERFORM 3950-BUILD-STOP-LOCATION THRU
109000         3950-BUILD-STOP-LOCATION-EXIT.
109100     MOVE WS-BUILD-LOCATION TO WS-STOP-LOCATION (STOP-SUB).
109200
109300     MOVE WS-NEW-STOP-HOURS-FOR-LABEL TO WS-TL-HOURS.
109400     PERFORM 3700-FORMAT-TIME-LABEL THRU
109500         3700-FORMAT-TIME-LABEL-EXIT.
109600     MOVE WS-TIME-LABEL TO WS-STOP-TIME-LABEL (STOP-SUB).
109700
109800     PERFORM 3990-WRITE-STOP-RECORD THRU
109900         3990-WRITE-STOP-RECORD-EXIT.
110000* FALL-THROUGH EXIT.
110100 3900-EMIT-STOP-EXIT.
110200     EXIT.
110300
110400* STOP LOCATION TEXT -- "NNN MI FROM <CITY>" RELATIVE TO THE
110500* CURRENT CITY BEFORE PICKUP, OR THE PICKUP CITY AFTER IT.
110600 3950-BUILD-STOP-LOCATION.
110700     IF WS-NEW-STOP-POSITION NOT > PL-DIST-TO-PICKUP
110800         COMPUTE WS-LOC-MILES-INT = WS-NEW-STOP-POSITION
110900     ELSE
111000         COMPUTE WS-LOC-MILES-INT =
111100             WS-NEW-STOP-POSITION - PL-DIST-TO-PICKUP
111200     END-IF.
111300     MOVE WS-LOC-MILES-INT TO WS-LOC-MILES-EDIT.
111400     MOVE WS-LOC-MILES-EDIT TO WS-LOC-MILES-TRIM.
111500     MOVE 0 TO WS-LEAD-SPACES.
111600* ZERO-SUPPRESSED EDIT LEAVES THE MILEAGE RIGHT-JUSTIFIED WITH
111700* LEADING SPACES -- COUNT THEM SO THE STRING BELOW STARTS AT THE
111800* FIRST DIGIT RATHER THAN CARRYING THE PAD INTO THE STOP TEXT.
111900     INSPECT WS-LOC-MILES-TRIM TALLYING WS-LEAD-SPACES
112000         FOR LEADING SPACE.
112100     ADD 1 TO WS-LEAD-SPACES.
112200     IF WS-NEW-STOP-POSITION NOT > PL-DIST-TO-PICKUP
112300         STRING WS-LOC-MILES-TRIM (WS-LEAD-SPACES:) DELIMITED BY SIZE
112400                ' MI FROM '                         DELIMITED BY SIZE
112500                WS-CURRENT-DISPLAY-NAME              DELIMITED BY SIZE
112600                INTO WS-BUILD-LOCATION
112700     ELSE
112800         STRING WS-LOC-MILES-TRIM (WS-LEAD-SPACES:) DELIMITED BY SIZE
112900                ' MI FROM '                         DELIMITED BY SIZE
113000                WS-PICKUP-DISPLAY-NAME               DELIMITED BY SIZE
113100                INTO WS-BUILD-LOCATION
113200     END-IF.
113300* FALL-THROUGH EXIT.
113400 3950-BUILD-STOP-LOCATION-EXIT.
113500     EXIT.
113600
113700* TIME-LABEL FORMATTER -- WS-TL-HOURS IN (DECIMAL HOURS),
113800* WS-TIME-LABEL OUT AS HH:MM.
113900 3700-FORMAT-TIME-LABEL.
114000     COMPUTE WS-TL-WHOLE-HR = WS-TL-HOURS.
114100     COMPUTE WS-TL-MINUTES ROUNDED =
114200         (WS-TL-HOURS - WS-TL-WHOLE-HR) * 60.
114300     MOVE WS-TL-WHOLE-HR TO WS-TL-HH-EDIT.
114400     MOVE WS-TL-MINUTES  TO WS-TL-MM-EDIT.
114500     STRING WS-TL-HH-EDIT DELIMITED BY SIZE
114600            ':'           DELIMITED BY SIZE
114700            WS-TL-MM-EDIT DELIMITED BY SIZE
114800            INTO WS-TIME-LABEL.
114900* FALL-THROUGH EXIT.
115000 3700-FORMAT-TIME-LABEL-EXIT.
115100     EXIT.
115200
115300* MOVES ONE WS-STOP-TABLE ENTRY OUT TO THE STOPS-OUT FILE AND
115400* BUMPS THE RUN'S STOP-COUNT CONTROL TOTAL.
115500 3990-WRITE-STOP-RECORD.
115600     MOVE WS-STOP-TRIP-ID    (STOP-SUB) TO ST-TRIP-ID.
115700     MOVE WS-STOP-ORDER      (STOP-SUB) TO ST-ORDER.
115800     MOVE WS-STOP-TYPE       (STOP-SUB) TO ST-TYPE.
115900     MOVE WS-STOP-NAME       (STOP-SUB) TO ST-NAME.
116000     MOVE WS-STOP-LOCATION   (STOP-SUB) TO ST-LOCATION.
116100     MOVE WS-STOP-DURATION   (STOP-SUB) TO ST-DURATION.
116200     COMPUTE ST-MILES-FROM-START = WS-STOP-MILES (STOP-SUB).
116300     MOVE WS-STOP-TIME-LABEL (STOP-SUB) TO ST-TIME-LABEL.
116400     WRITE ST-STOP-REC.
116500* FALL-THROUGH EXIT.
116600 3990-WRITE-STOP-RECORD-EXIT.
116700     EXIT.
116800
116900*-----------------------------------------------------------*
117000* ELD LOG GENERATOR -- REPLAYS THE STOP LIST BUILT ABOVE
117100* AGAINST THE SAME HOS LIMITS TO BUILD THE DRIVER'S DAILY
117200* LOG SHEETS (ELD-LOGS-OUT) AND DUTY-STATUS SEGMENTS
117300* (LOG-SEGS-OUT).
117400*-----------------------------------------------------------*
117500 4000-GENERATE-ELD-LOGS.
117600     COMPUTE ELW-REMAINING-DISTANCE = TS-TOTAL-DISTANCE.
117700     MOVE 1 TO ELW-DAY-NUMBER.
117800     MOVE 0 TO ELW-CURRENT-HOUR ELW-DAILY-OFF ELW-DAILY-SLEEPER
117900               ELW-DAILY-DRIVING ELW-DAILY-ONDUTY ELW-DAILY-MILES.
118000     MOVE 0 TO ELW-SEG-COUNT ELW-LOG-DAY-COUNT.
118100     MOVE 0 TO WS-REMARK-COUNT.
118200     MOVE 1 TO ELW-STOP-PTR.
118300     MOVE 'N' TO ELW-DONE-SW.
118400     MOVE WS-RUN-YYYY TO WS-CUR-YYYY.
118500     MOVE WS-RUN-MM   TO WS-CUR-MM.
118600     MOVE WS-RUN-DD   TO WS-CUR-DD.
118700
118800     MOVE 'SLEEPER'       TO WS-ADD-STATUS.
118900     MOVE 8               TO WS-ADD-DURATION.
119000     MOVE 'Home terminal' TO WS-ADD-LOCATION.
119100     PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT.
119200     MOVE 'Started trip after 10-hour rest' TO WS-ADD-REMARK.
119300     PERFORM 4150-ADD-REMARK THRU 4150-ADD-REMARK-EXIT.
119400     MOVE 'ON-DUTY'               TO WS-ADD-STATUS.
119500     MOVE 0.5                     TO WS-ADD-DURATION.
119600     MOVE 'Pre-trip inspection'   TO WS-ADD-LOCATION.
119700     PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT.
119800
119900     PERFORM 4200-ELD-MAIN-LOOP THRU 4200-ELD-MAIN-LOOP-EXIT
120000         UNTIL (ELW-REMAINING-DISTANCE = 0
120100                 AND ELW-STOP-PTR > STOP-COUNT)
120200             OR ELW-FORCE-DONE.
120300
120400     IF ELW-SEG-COUNT > 0
120500         IF ELW-CURRENT-HOUR NOT > 23.5
120600             MOVE 'ON-DUTY'               TO WS-ADD-STATUS
120700             MOVE 0.5                     TO WS-ADD-DURATION
120800             MOVE 'Post-trip inspection'  TO WS-ADD-LOCATION
120900             PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT
121000         END-IF
121100         IF ELW-CURRENT-HOUR < 24
121200             COMPUTE WS-ADD-DURATION = 24 - ELW-CURRENT-HOUR
121300             MOVE 'OFF-DUTY'  TO WS-ADD-STATUS
121400             MOVE 'End of day' TO WS-ADD-LOCATION
121500             PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT
121600         END-IF
121700         MOVE 'Trip completed' TO WS-ADD-REMARK
121800         PERFORM 4150-ADD-REMARK THRU 4150-ADD-REMARK-EXIT
121900         PERFORM 4300-SAVE-DAY THRU 4300-SAVE-DAY-EXIT
122000     END-IF.
122100* FALL-THROUGH EXIT.
122200 4000-GENERATE-ELD-LOGS-EXIT.
122300     EXIT.
122400
122500* ADDS ONE DUTY-STATUS SEGMENT, CLIPPED SO THE DAY NEVER RUNS
122600* PAST HOUR 24.  WS-ADD-STATUS/DURATION/LOCATION ARE SET BY
122700* THE CALLER.
122800 4100-ADD-SEGMENT.
122900     COMPUTE ELW-TEMP1 = ELW-CURRENT-HOUR + WS-ADD-DURATION.
123000     IF ELW-TEMP1 > 24
123100         COMPUTE WS-ADD-DURATION = 24 - ELW-CURRENT-HOUR
123200     END-IF.
123300     IF WS-ADD-DURATION NOT > 0
123400         GO TO 4100-ADD-SEGMENT-EXIT
123500     END-IF.
123600     ADD 1 TO ELW-SEG-COUNT.
123700     MOVE ELW-SEG-COUNT TO SEG-SUB.
123800     MOVE WS-ADD-STATUS   TO WS-SEG-STATUS     (SEG-SUB).
123900     MOVE ELW-CURRENT-HOUR TO WS-SEG-START-HOUR (SEG-SUB).
124000     MOVE WS-ADD-DURATION TO WS-SEG-DURATION   (SEG-SUB).
124100     MOVE WS-ADD-LOCATION TO WS-SEG-LOCATION   (SEG-SUB).
124200     ADD WS-ADD-DURATION TO ELW-CURRENT-HOUR.
124300     IF WS-ADD-STATUS = 'OFF-DUTY'
124400         ADD WS-ADD-DURATION TO ELW-DAILY-OFF
124500     ELSE
124600     IF WS-ADD-STATUS = 'SLEEPER'
124700         ADD WS-ADD-DURATION TO ELW-DAILY-SLEEPER
124800     ELSE
124900     IF WS-ADD-STATUS = 'DRIVING'
125000         ADD WS-ADD-DURATION TO ELW-DAILY-DRIVING
125100     ELSE
125200         ADD WS-ADD-DURATION TO ELW-DAILY-ONDUTY
125300     END-IF
125400     END-IF
125500     END-IF.
125600* FALL-THROUGH EXIT.
125700 4100-ADD-SEGMENT-EXIT.
125800     EXIT.
125900
126000* APPENDS ONE LINE TO THE TRIP'S CUMULATIVE REMARKS LIST.  THE
126100* CALLER MOVES THE REMARK TEXT TO WS-ADD-REMARK BEFORE CALLING.
126200* THE TABLE IS NOT RESET IN 4300-SAVE-DAY -- IT RUNS FOR THE
126300* WHOLE TRIP SO EVERY SAVED DAY'S SNAPSHOT SHOWS EVERYTHING SO
126400* FAR, PER THE LOG AUDIT WRITE-UP (CHG 26-104).  IF THE TABLE IS
126500* FULL THE REMARK IS SIMPLY DROPPED -- A 60-LINE TRIP NARRATIVE
126600* HAS NEVER BEEN HIT IN PRACTICE.
126700 4150-ADD-REMARK.
126800     IF WS-REMARK-COUNT < 60
126900         ADD 1 TO WS-REMARK-COUNT
127000         MOVE WS-REMARK-COUNT TO WS-REMARK-SUB
127100         MOVE WS-ADD-REMARK TO WS-REMARK-TEXT (WS-REMARK-SUB)
127200         ADD 1 TO WS-REMARK-RUN-TOTAL
127300     END-IF.
127400* FALL-THROUGH EXIT.
127500 4150-ADD-REMARK-EXIT.
127600     EXIT.
127700
127800* 14-HOUR WINDOW TEST CORRECTED 05/22/91 (SEE MOD HISTORY) -- THE
127900* ORIGINAL TEST ONLY LOOKED AT DRIVING HOURS AND LET A DRIVER
128000* RUN PAST THE 14-HOUR WINDOW ON A DAY WITH A LOT OF ON-DUTY-
128100* NOT-DRIVING TIME (LOADING, FUELING).  NOW TESTS THE SUM
128200* (CHG 91-054).
128300 4200-ELD-MAIN-LOOP.
128400* FIRST TEST: HAS TODAY'S DRIVE OR DUTY WINDOW RUN OUT BEFORE WE
128500* EVEN GOT TO THE NEXT STOP?  IF SO, CLOSE OUT TODAY RIGHT HERE --
128600* POST-TRIP INSPECTION, THEN SLEEPER FOR WHATEVER HOURS ARE LEFT
128700* IN THE 24-HOUR CLOCK, SAVE THE DAY, OPEN TOMORROW WITH THE
128800* NORMAL PRE-TRIP SEQUENCE, AND SKIP THE REST OF THIS ITERATION.
128900     IF ELW-DAILY-DRIVING NOT < 11
129000        OR (ELW-DAILY-DRIVING + ELW-DAILY-ONDUTY) NOT < 14
129100         MOVE 'ON-DUTY'              TO WS-ADD-STATUS
129200         MOVE 0.5                    TO WS-ADD-DURATION
129300         MOVE 'Post-trip inspection' TO WS-ADD-LOCATION
129400         PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT
129500         IF ELW-CURRENT-HOUR < 24
129600             COMPUTE WS-ADD-DURATION = 24 - ELW-CURRENT-HOUR
129700             MOVE 'SLEEPER'   TO WS-ADD-STATUS
129800             MOVE 'Rest area' TO WS-ADD-LOCATION
129900             PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT
130000         END-IF
130100         PERFORM 4300-SAVE-DAY THRU 4300-SAVE-DAY-EXIT
130200         PERFORM 4360-OPEN-DAY-WITH-PRETRIP THRU
130300             4360-OPEN-DAY-WITH-PRETRIP-EXIT
130400         GO TO 4200-ELD-MAIN-LOOP-EXIT
130500     END-IF.
130600
130700* OTHERWISE THERE IS ROOM LEFT IN TODAY'S WINDOW -- CONSUME
130800* WHATEVER STOP COMES NEXT FROM THE PLANNED STOP LIST, OR IF
130900* THE STOP LIST IS EXHAUSTED, DRIVE THE REMAINING MILES STRAIGHT
131000* THROUGH TO THE DROPOFF.
131100     IF ELW-STOP-PTR NOT > STOP-COUNT
131200         PERFORM 4400-CONSUME-STOP THRU 4400-CONSUME-STOP-EXIT
131300     ELSE
131400         PERFORM 4500-DRIVE-TO-FINISH THRU 4500-DRIVE-TO-FINISH-EXIT
131500     END-IF.
131600
131700* IF CONSUMING THAT STOP (OR THE FINAL DRIVE) RAN THE CLOCK PAST
131800* 23.5 HOURS, THE REST OF THE CALENDAR DAY IS OFF-DUTY -- CLOSE
131900* THE DAY OUT AND OPEN TOMORROW WITH A REST-ONLY OPENING (NO
132000* PRE-TRIP INSPECTION NEEDED SINCE THE TRUCK NEVER MOVED AGAIN).
132100     IF ELW-CURRENT-HOUR NOT < 23.5
132200         COMPUTE WS-ADD-DURATION = 24 - ELW-CURRENT-HOUR
132300         MOVE 'OFF-DUTY'   TO WS-ADD-STATUS
132400         MOVE 'End of day' TO WS-ADD-LOCATION
132500         PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT
132600         PERFORM 4300-SAVE-DAY THRU 4300-SAVE-DAY-EXIT
132700         PERFORM 4350-OPEN-DAY-REST-ONLY THRU
132800             4350-OPEN-DAY-REST-ONLY-EXIT
132900     END-IF.
133000* FALL-THROUGH EXIT.
133100 4200-ELD-MAIN-LOOP-EXIT.
133200     EXIT.
133300
133400* WRITES ONE ELD-LOG RECORD AND ITS LOG-SEGMENT RECORDS FOR THE
133500* DAY NOW ENDING, DISPLAYS THE CUMULATIVE REMARKS SNAPSHOT, THEN
133600* RESETS THE PER-DAY ACCUMULATORS AND ADVANCES THE DAY NUMBER AND
133700* CALENDAR DATE FOR WHATEVER DAY COMES NEXT.
133800 4300-SAVE-DAY.
133900     ADD 1 TO ELW-LOG-DAY-COUNT.
134000     MOVE TR-TRIP-ID      TO EL-TRIP-ID.
134100     PERFORM 4970-FORMAT-EL-DATE THRU 4970-FORMAT-EL-DATE-EXIT.
134200     MOVE ELW-DAY-NUMBER  TO EL-DAY-NO-OUT.
134300     MOVE ELW-DAILY-OFF      TO EL-HRS-OFF-DUTY.
134400     MOVE ELW-DAILY-SLEEPER  TO EL-HRS-SLEEPER.
134500     MOVE ELW-DAILY-DRIVING  TO EL-HRS-DRIVING.
134600     MOVE ELW-DAILY-ONDUTY   TO EL-HRS-ON-DUTY.
134700     COMPUTE EL-TOTAL-MILES ROUNDED = ELW-DAILY-MILES.
134800     WRITE EL-LOG-REC.
134900
135000     PERFORM 4310-WRITE-SEGMENT THRU 4310-WRITE-SEGMENT-EXIT
135100         VARYING SEG-SUB FROM 1 BY 1 UNTIL SEG-SUB > ELW-SEG-COUNT.
135200
135300* SNAPSHOT THE REMARKS LIST AS-OF-TODAY.  NO OUTPUT RECORD CARRIES
135400* IT (SEE THE 07/18/26 MOD HISTORY ENTRY ABOVE) SO IT GOES TO THE
135500* RUN LOG ONLY, ONE LINE PER REMARK ACCUMULATED SINCE DAY 1.
135600     DISPLAY 'HOSTRIP-NEW -- TRIP ' TR-TRIP-ID
135700             ' DAY ' ELW-DAY-NUMBER ' REMARKS TO DATE:'.
135800     PERFORM 4320-DISPLAY-REMARKS THRU 4320-DISPLAY-REMARKS-EXIT
135900         VARYING WS-REMARK-SUB FROM 1 BY 1
136000             UNTIL WS-REMARK-SUB > WS-REMARK-COUNT.
136100
136200     PERFORM 4950-ADD-ONE-DAY THRU 4950-ADD-ONE-DAY-EXIT.
136300     ADD 1 TO ELW-DAY-NUMBER.
136400     MOVE 0 TO ELW-SEG-COUNT ELW-CURRENT-HOUR ELW-DAILY-OFF
136500               ELW-DAILY-SLEEPER ELW-DAILY-DRIVING
136600               ELW-DAILY-ONDUTY ELW-DAILY-MILES.
136700* FALL-THROUGH EXIT.
136800 4300-SAVE-DAY-EXIT.
136900     EXIT.
137000
137100* WRITES ONE WS-SEGMENT-TABLE ENTRY (FOR THE DAY JUST SAVED) OUT
137200* TO THE LOG-SEGS-OUT FILE.  CALLED IN A VARYING LOOP FROM
137300* 4300-SAVE-DAY, ONE CALL PER SEGMENT IN TODAY'S TABLE.
137400 4310-WRITE-SEGMENT.
137500     MOVE TR-TRIP-ID            TO LS-TRIP-ID.
137600     MOVE ELW-DAY-NUMBER        TO LS-DAY-NO.
137700     MOVE SEG-SUB               TO LS-SEQ.
137800     MOVE WS-SEG-STATUS     (SEG-SUB) TO LS-STATUS.
137900     MOVE WS-SEG-START-HOUR (SEG-SUB) TO LS-START-HOUR.
138000     MOVE WS-SEG-DURATION   (SEG-SUB) TO LS-DURATION.
138100     MOVE WS-SEG-LOCATION   (SEG-SUB) TO LS-LOCATION.
138200     WRITE LS-SEG-REC.
138300* FALL-THROUGH EXIT.
138400 4310-WRITE-SEGMENT-EXIT.
138500     EXIT.
138600
138700* DISPLAYS ONE REMARKS-TABLE ENTRY.  CALLED IN A VARYING LOOP
138800* FROM 4300-SAVE-DAY SO EACH SAVED DAY SHOWS THE FULL NARRATIVE
138900* TO DATE, NOT JUST TODAY'S EVENTS.
139000 4320-DISPLAY-REMARKS.
139100     DISPLAY '   - ' WS-REMARK-TEXT (WS-REMARK-SUB).
139200 4320-DISPLAY-REMARKS-EXIT.
139300     EXIT.
139400
139500* OPENS A NEW DAY WITH A PLAIN 10-HOUR SLEEPER RESET -- USED WHEN
139600* THE PRIOR DAY ENDED ON THE REST STOP PATH RATHER THAN THE DAILY-
139700* LIMIT ROLLOVER PATH (NO PRE-TRIP INSPECTION SEGMENT NEEDED YET).
139800 4350-OPEN-DAY-REST-ONLY.
139900     MOVE 'SLEEPER'   TO WS-ADD-STATUS.
140000     MOVE 10          TO WS-ADD-DURATION.
140100     MOVE 'Rest area' TO WS-ADD-LOCATION.
140200     PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT.
140300* FALL-THROUGH EXIT.
140400 4350-OPEN-DAY-REST-ONLY-EXIT.
140500     EXIT.
140600
140700* OPENS A NEW DAY AFTER A DAILY-LIMIT ROLLOVER -- 10-HOUR SLEEPER
140800* RESET FOLLOWED BY THE USUAL 30-MINUTE PRE-TRIP INSPECTION BEFORE
140900* DRIVING RESUMES.
141000 4360-OPEN-DAY-WITH-PRETRIP.
141100     PERFORM 4350-OPEN-DAY-REST-ONLY THRU
141200         4350-OPEN-DAY-REST-ONLY-EXIT.
141300     MOVE 'ON-DUTY'             TO WS-ADD-STATUS.
141400     MOVE 0.5                   TO WS-ADD-DURATION.
141500     MOVE 'Pre-trip inspection' TO WS-ADD-LOCATION.
141600     PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT.
141700* FALL-THROUGH EXIT.
141800 4360-OPEN-DAY-WITH-PRETRIP-EXIT.
141900     EXIT.
142000
142100* DISPATCHES TO THE RIGHT CONSUME-xxx PARAGRAPH BASED ON THE NEXT
142200* STOP TYPE IN WS-STOP-TABLE (PICKUP/DROPOFF SHARE ONE PARAGRAPH
142300* SINCE THEY ONLY DIFFER IN THE ON-DUTY LOCATION WORDING), THEN
142400* ADVANCES THE STOP POINTER.
142500 4400-CONSUME-STOP.
142600     MOVE WS-STOP-TYPE (ELW-STOP-PTR) TO WS-CUR-STOP-TYPE.
142700     IF WS-CUR-STOP-TYPE = 'PICKUP' OR WS-CUR-STOP-TYPE = 'DROPOFF'
142800         PERFORM 4410-CONSUME-PICKUP-DROPOFF THRU
142900             4410-CONSUME-PICKUP-DROPOFF-EXIT
143000     ELSE
143100     IF WS-CUR-STOP-TYPE = 'FUEL'
143200         PERFORM 4420-CONSUME-FUEL THRU 4420-CONSUME-FUEL-EXIT
143300     ELSE
143400     IF WS-CUR-STOP-TYPE = '30-MIN BREAK'
143500         PERFORM 4430-CONSUME-BREAK THRU 4430-CONSUME-BREAK-EXIT
143600     ELSE
143700     IF WS-CUR-STOP-TYPE = 'REST'
143800         PERFORM 4440-CONSUME-REST THRU 4440-CONSUME-REST-EXIT
143900     END-IF
144000     END-IF
144100     END-IF
144200     END-IF.
144300     ADD 1 TO ELW-STOP-PTR.
144400* FALL-THROUGH EXIT.
144500 4400-CONSUME-STOP-EXIT.
144600     EXIT.
144700
144800* DRIVES AS FAR TOWARD THE STOP AS THE REMAINING DISTANCE AND THE
144900* 11-HOUR DRIVE / 14-HOUR DUTY WINDOWS ALLOW, THEN ADDS THE 1-HOUR
145000* ON-DUTY SERVICE SEGMENT AND THE MATCHING PICKUP/DELIVERY REMARK.
145100 4410-CONSUME-PICKUP-DROPOFF.
145200* ELW-TEMP1 STARTS AS THE HOURS NEEDED TO COVER THE REMAINING
145300* DISTANCE AT 50 MPH, THEN IS CLAMPED DOWN TWICE -- ONCE BY
145400* WHATEVER IS LEFT IN THE 11-HOUR DRIVE WINDOW, ONCE MORE BY
145500* WHATEVER IS LEFT IN THE 14-HOUR DUTY WINDOW -- SO WE NEVER
145600* DRIVE PAST EITHER LIMIT JUST TO REACH THE STOP.
145700     COMPUTE ELW-TEMP1 = ELW-REMAINING-DISTANCE / 50.
145800     COMPUTE ELW-TEMP2 = 11 - ELW-DAILY-DRIVING.
145900     IF ELW-TEMP2 < ELW-TEMP1 MOVE ELW-TEMP2 TO ELW-TEMP1 END-IF.
146000     COMPUTE ELW-TEMP2 = 14 - (ELW-DAILY-DRIVING + ELW-DAILY-ONDUTY).
146100     IF ELW-TEMP2 < ELW-TEMP1 MOVE ELW-TEMP2 TO ELW-TEMP1 END-IF.
146200     MOVE ELW-TEMP1 TO ELW-DRIVE-TIME.
146300     IF ELW-DRIVE-TIME > 0
146400         MOVE 'DRIVING'    TO WS-ADD-STATUS
146500         MOVE ELW-DRIVE-TIME TO WS-ADD-DURATION
146600         STRING 'En route to '                    DELIMITED BY SIZE
146700                WS-STOP-LOCATION (ELW-STOP-PTR)    DELIMITED BY SIZE
146800                INTO WS-ADD-LOCATION
146900         PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT
147000         COMPUTE ELW-TEMP2 = ELW-DRIVE-TIME * 50
147100         ADD ELW-TEMP2 TO ELW-DAILY-MILES
147200         SUBTRACT ELW-TEMP2 FROM ELW-REMAINING-DISTANCE
147300     END-IF.
147400     MOVE 'ON-DUTY' TO WS-ADD-STATUS.
147500     MOVE 1         TO WS-ADD-DURATION.
147600     IF WS-CUR-STOP-TYPE = 'PICKUP'
147700         STRING 'Pickup at '                     DELIMITED BY SIZE
147800                WS-STOP-NAME (ELW-STOP-PTR)       DELIMITED BY SIZE
147900                INTO WS-ADD-LOCATION
148000     ELSE
148100         STRING 'Delivery at '                    DELIMITED BY SIZE
148200                WS-STOP-NAME (ELW-STOP-PTR)       DELIMITED BY SIZE
148300                INTO WS-ADD-LOCATION
148400     END-IF.
148500     PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT.
148600     IF WS-CUR-STOP-TYPE = 'PICKUP'
148700         STRING 'Pickup: '                    DELIMITED BY SIZE
148800                WS-STOP-NAME (ELW-STOP-PTR)    DELIMITED BY SIZE
148900                INTO WS-ADD-REMARK
149000     ELSE
149100         STRING 'Delivery: '                  DELIMITED BY SIZE
149200                WS-STOP-NAME (ELW-STOP-PTR)    DELIMITED BY SIZE
149300                INTO WS-ADD-REMARK
149400     END-IF.
149500     PERFORM 4150-ADD-REMARK THRU 4150-ADD-REMARK-EXIT.
149600* FALL-THROUGH EXIT.
149700 4410-CONSUME-PICKUP-DROPOFF-EXIT.
149800     EXIT.
149900
150000* DRIVES UP TO 2 HOURS TOWARD THE FUEL STOP (CAPPED BY THE
150100* REMAINING DAILY DRIVE WINDOW), THEN ADDS THE 30-MINUTE ON-DUTY
150200* FUELING SEGMENT AND THE 'FUELING' REMARK.
150300 4420-CONSUME-FUEL.
150400     COMPUTE ELW-TEMP1 = 11 - ELW-DAILY-DRIVING.
150500     IF ELW-TEMP1 > 2 MOVE 2 TO ELW-TEMP1 END-IF.
150600     MOVE ELW-TEMP1 TO ELW-DRIVE-TIME.
150700     IF ELW-DRIVE-TIME > 0
150800         MOVE 'DRIVING'      TO WS-ADD-STATUS
150900         MOVE ELW-DRIVE-TIME TO WS-ADD-DURATION
151000         MOVE SPACES         TO WS-ADD-LOCATION
151100         PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT
151200         COMPUTE ELW-TEMP2 = ELW-DRIVE-TIME * 50
151300         ADD ELW-TEMP2 TO ELW-DAILY-MILES
151400         SUBTRACT ELW-TEMP2 FROM ELW-REMAINING-DISTANCE
151500     END-IF.
151600     MOVE 'ON-DUTY'   TO WS-ADD-STATUS.
151700     MOVE 0.5         TO WS-ADD-DURATION.
151800     MOVE 'Fuel stop' TO WS-ADD-LOCATION.
151900     PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT.
152000     MOVE 'Fueling' TO WS-ADD-REMARK.
152100     PERFORM 4150-ADD-REMARK THRU 4150-ADD-REMARK-EXIT.
152200* FALL-THROUGH EXIT.
152300 4420-CONSUME-FUEL-EXIT.
152400     EXIT.
152500
152600* DRIVES TOWARD THE 30-MINUTE BREAK STOP, CAPPED AT 3 HOURS AND BY
152700* WHATEVER IS LEFT IN THE CURRENT 8-HOUR DRIVING-SINCE-LAST-BREAK
152800* WINDOW, THEN ADDS THE OFF-DUTY BREAK SEGMENT AND ITS REMARK.
152900 4430-CONSUME-BREAK.
153000     COMPUTE ELW-TEMP1 = 11 - ELW-DAILY-DRIVING.
153100     IF ELW-TEMP1 > 3 MOVE 3 TO ELW-TEMP1 END-IF.
153200     COMPUTE SUB-1 = ELW-DAILY-DRIVING / 8.
153300     COMPUTE ELW-TEMP2 = ELW-DAILY-DRIVING - (SUB-1 * 8).
153400     COMPUTE ELW-TEMP2 = 8 - ELW-TEMP2.
153500     IF ELW-TEMP2 < ELW-TEMP1 MOVE ELW-TEMP2 TO ELW-TEMP1 END-IF.
153600     MOVE ELW-TEMP1 TO ELW-DRIVE-TIME.
153700     IF ELW-DRIVE-TIME > 0
153800         MOVE 'DRIVING'      TO WS-ADD-STATUS
153900         MOVE ELW-DRIVE-TIME TO WS-ADD-DURATION
154000         MOVE SPACES         TO WS-ADD-LOCATION
154100         PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT
154200         COMPUTE ELW-TEMP2 = ELW-DRIVE-TIME * 50
154300         ADD ELW-TEMP2 TO ELW-DAILY-MILES
154400         SUBTRACT ELW-TEMP2 FROM ELW-REMAINING-DISTANCE
154500     END-IF.
154600     MOVE 'OFF-DUTY'    TO WS-ADD-STATUS.
154700     MOVE 0.5           TO WS-ADD-DURATION.
154800     MOVE '30-min break' TO WS-ADD-LOCATION.
154900     PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT.
155000     MOVE '30-minute break' TO WS-ADD-REMARK.
155100     PERFORM 4150-ADD-REMARK THRU 4150-ADD-REMARK-EXIT.
155200* FALL-THROUGH EXIT.
155300 4430-CONSUME-BREAK-EXIT.
155400     EXIT.
155500
155600* FILLS OUT THE CURRENT DAY TO HOUR 24 ON SLEEPER STATUS, SAVES
155700* THE DAY, AND OPENS THE NEXT ONE WITH A FRESH 10-HOUR REST.  THE
155800* REST STOP ITSELF CARRIES NO DRIVE SEGMENT -- IT IS A DAY BREAK,
155900* NOT A SERVICE STOP.
156000 4440-CONSUME-REST.
156100     IF ELW-CURRENT-HOUR < 24
156200         COMPUTE WS-ADD-DURATION = 24 - ELW-CURRENT-HOUR
156300         MOVE 'SLEEPER'   TO WS-ADD-STATUS
156400         MOVE 'Rest area' TO WS-ADD-LOCATION
156500         PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT
156600     END-IF.
156700     PERFORM 4300-SAVE-DAY THRU 4300-SAVE-DAY-EXIT.
156800     PERFORM 4350-OPEN-DAY-REST-ONLY THRU
156900         4350-OPEN-DAY-REST-ONLY-EXIT.
157000* FALL-THROUGH EXIT.
157100 4440-CONSUME-REST-EXIT.
157200     EXIT.
157300
157400* NO STOPS REMAIN -- DRIVES THE REST OF THE WAY TO THE DROPOFF,
157500* CAPPED BY WHATEVER IS LEFT OF THE REMAINING DISTANCE AND THE
157600* 11-HOUR/14-HOUR WINDOWS (LESS THE HALF HOUR HELD BACK FOR THE
157700* POST-TRIP INSPECTION AT TRIP CLOSE).  SETS ELW-FORCE-DONE WHEN
157800* THERE IS NOTHING LEFT TO DRIVE SO THE MAIN LOOP CAN STOP.
157900 4500-DRIVE-TO-FINISH.
158000     COMPUTE ELW-TEMP1 = ELW-REMAINING-DISTANCE / 50.
158100     COMPUTE ELW-TEMP2 = 11 - ELW-DAILY-DRIVING.
158200     IF ELW-TEMP2 < ELW-TEMP1 MOVE ELW-TEMP2 TO ELW-TEMP1 END-IF.
158300     COMPUTE ELW-TEMP2 =
158400         14 - (ELW-DAILY-DRIVING + ELW-DAILY-ONDUTY) - 0.5.
158500     IF ELW-TEMP2 < ELW-TEMP1 MOVE ELW-TEMP2 TO ELW-TEMP1 END-IF.
158600     MOVE ELW-TEMP1 TO ELW-DRIVE-TIME.
158700     IF ELW-DRIVE-TIME > 0
158800         MOVE 'DRIVING'      TO WS-ADD-STATUS
158900         MOVE ELW-DRIVE-TIME TO WS-ADD-DURATION
159000         MOVE SPACES         TO WS-ADD-LOCATION
159100         PERFORM 4100-ADD-SEGMENT THRU 4100-ADD-SEGMENT-EXIT
159200         COMPUTE ELW-TEMP2 = ELW-DRIVE-TIME * 50
159300         ADD ELW-TEMP2 TO ELW-DAILY-MILES
159400         SUBTRACT ELW-TEMP2 FROM ELW-REMAINING-DISTANCE
159500     ELSE
159600         MOVE 'Y' TO ELW-DONE-SW
159700     END-IF.
159800* FALL-THROUGH EXIT.
159900 4500-DRIVE-TO-FINISH-EXIT.
160000     EXIT.
160100
160200* ADVANCES THE CALENDAR CURSOR ONE DAY, ACCOUNTING FOR MONTH
160300* LENGTH AND LEAP YEARS.  SIMPLE DAY-STEP IS ADEQUATE HERE --
160400* NO TRIP IN THIS SHOP RUNS LONG ENOUGH TO NEED A JULIAN
160500* CONVERSION ROUTINE.
160600 4950-ADD-ONE-DAY.
160700     ADD 1 TO WS-CUR-DD.
160800     MOVE WS-CUR-MM TO SUB-1.
160900     PERFORM 4960-CHECK-LEAP-YEAR THRU 4960-CHECK-LEAP-YEAR-EXIT.
161000     IF SUB-1 = 2 AND WS-LEAP-YEAR
161100         MOVE 29 TO WS-MONTH-LIMIT
161200     ELSE
161300         MOVE WS-DIM (SUB-1) TO WS-MONTH-LIMIT
161400     END-IF.
161500     IF WS-CUR-DD > WS-MONTH-LIMIT
161600         MOVE 1 TO WS-CUR-DD
161700         ADD 1 TO WS-CUR-MM
161800         IF WS-CUR-MM > 12
161900             MOVE 1 TO WS-CUR-MM
162000             ADD 1 TO WS-CUR-YYYY
162100         END-IF
162200     END-IF.
162300* FALL-THROUGH EXIT.
162400 4950-ADD-ONE-DAY-EXIT.
162500     EXIT.
162600
162700* STANDARD GREGORIAN LEAP-YEAR TEST (DIVISIBLE BY 4, NOT BY 100
162800* UNLESS ALSO BY 400) -- NEEDED SO 4950-ADD-ONE-DAY KNOWS WHETHER
162900* FEBRUARY RUNS 28 OR 29 DAYS WHEN AN ELD LOG CROSSES INTO IT.
163000 4960-CHECK-LEAP-YEAR.
163100     MOVE 'N' TO WS-LEAP-YEAR-SW.
163200     COMPUTE SUB-2 = WS-CUR-YYYY / 4.
163300     IF (WS-CUR-YYYY - (SUB-2 * 4)) = 0
163400         MOVE 'Y' TO WS-LEAP-YEAR-SW
163500         COMPUTE SUB-2 = WS-CUR-YYYY / 100
163600         IF (WS-CUR-YYYY - (SUB-2 * 100)) = 0
163700             MOVE 'N' TO WS-LEAP-YEAR-SW
163800             COMPUTE SUB-2 = WS-CUR-YYYY / 400
163900             IF (WS-CUR-YYYY - (SUB-2 * 400)) = 0
164000                 MOVE 'Y' TO WS-LEAP-YEAR-SW
164100             END-IF
164200         END-IF
164300     END-IF.
164400* FALL-THROUGH EXIT.
164500 4960-CHECK-LEAP-YEAR-EXIT.
164600     EXIT.
164700
164800* Y2K -- EL-DATE WIDENED TO CARRY A 4-DIGIT YEAR 11/09/98 (SEE
164900* MOD HISTORY).  WS-CUR-YYYY IS FULLY WINDOWED IN 0300-INIT-RUN
165000* BEFORE THE FIRST DAY IS EVER FORMATTED HERE (CHG 98-233).
165100 4970-FORMAT-EL-DATE.
165200     STRING WS-CUR-YYYY DELIMITED BY SIZE
165300            '-'         DELIMITED BY SIZE
165400            WS-CUR-MM   DELIMITED BY SIZE
165500            '-'         DELIMITED BY SIZE
165600            WS-CUR-DD   DELIMITED BY SIZE
165700            INTO EL-DATE.
165800* FALL-THROUGH EXIT.
165900 4970-FORMAT-EL-DATE-EXIT.
166000     EXIT.
166100
166200*-----------------------------------------------------------*
166300* TRIP SUMMARY OUTPUT.
166400*-----------------------------------------------------------*
166500 5000-WRITE-TRIP-SUMMARY.
166600     MOVE TR-TRIP-ID TO TS-TRIP-ID.
166700     COMPUTE TS-TOTAL-DISTANCE ROUNDED = PL-TOTAL-DISTANCE.
166800     COMPUTE TS-TOTAL-DRV-TIME ROUNDED = PL-TOTAL-DRV-TIME.
166900* ESTIMATED DAYS IS A QUICK DISPATCH-BOARD FIGURE, NOT A COUNT OF
167000* THE ACTUAL ELD DAYS PLANNED ABOVE -- FULL 11-HOUR DRIVE DAYS
167100* COUNT AS 2 CALENDAR DAYS EACH (A DRIVE DAY PLUS ITS REST), AND
167200* A PARTIAL DAY OF LEFTOVER DRIVE TIME ADDS ONE MORE.
167300     COMPUTE PL-DAYS-FLOOR = TS-TOTAL-DRV-TIME / 11.
167400     COMPUTE PL-DAYS-REMAINDER =
167500         TS-TOTAL-DRV-TIME - (PL-DAYS-FLOOR * 11).
167600     IF PL-DAYS-REMAINDER > 0
167700         COMPUTE TS-ESTIMATED-DAYS = (PL-DAYS-FLOOR * 2) + 1
167800     ELSE
167900         COMPUTE TS-ESTIMATED-DAYS = PL-DAYS-FLOOR * 2
168000     END-IF.
168100     MOVE STOP-COUNT        TO TS-STOP-COUNT.
168200     MOVE ELW-LOG-DAY-COUNT TO TS-LOG-DAY-COUNT.
168300     WRITE TS-SUMMARY-REC.
168400* FALL-THROUGH EXIT.
168500 5000-WRITE-TRIP-SUMMARY-EXIT.
168600     EXIT.
168700
168800*-----------------------------------------------------------*
168900* TRIP PLAN REPORT -- ONE HEADER LINE PER TRIP, ONE DETAIL
169000* LINE PER STOP, ONE DETAIL LINE PER ELD DAY, CONTROL BREAK
169100* ON TRIP ID.  MODELED ON THE SHORTAGE RECAP'S BREAK LOGIC.
169200* PRINT FILE AND RUN TOTALS ADDED 01/17/94 (SEE MOD HISTORY) AT
169300* DISPATCH'S REQUEST -- BEFORE THIS THE ONLY OUTPUT WAS THE THREE
169400* DATA FILES AND DISPATCH HAD NO HARD COPY TO HAND THE DRIVER
169500* (CHG 94-004).
169600*-----------------------------------------------------------*
169700 6000-PRINT-TRIP.
169800     IF LINE-CT > 55
169900         PERFORM 6100-PRINT-HEADINGS THRU 6100-PRINT-HEADINGS-EXIT
170000     END-IF.
170100     MOVE SPACES TO RPT-TRIP-LINE.
170200     MOVE TR-TRIP-ID           TO RT-TRIP-ID.
170300     MOVE TR-DRIVER-NAME       TO RT-DRIVER.
170400     MOVE WS-CURRENT-DISPLAY-NAME  TO RT-CURRENT.
170500     MOVE WS-PICKUP-DISPLAY-NAME   TO RT-PICKUP.
170600     MOVE WS-DROPOFF-DISPLAY-NAME  TO RT-DROPOFF.
170700     MOVE TS-TOTAL-DISTANCE    TO RT-MILES.
170800     MOVE TS-TOTAL-DRV-TIME    TO RT-DRV-HRS.
170900     MOVE TS-ESTIMATED-DAYS    TO RT-DAYS.
171000     WRITE RPT-LINE FROM RPT-TRIP-LINE AFTER ADVANCING 2 LINES.
171100     ADD 2 TO LINE-CT.
171200
171300     PERFORM 6200-PRINT-STOP-LINE THRU 6200-PRINT-STOP-LINE-EXIT
171400         VARYING STOP-SUB FROM 1 BY 1 UNTIL STOP-SUB > STOP-COUNT.
171500
171600     MOVE 1 TO SUB-1.
171700     PERFORM 6300-PRINT-DAY-LINE THRU 6300-PRINT-DAY-LINE-EXIT
171800         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > ELW-LOG-DAY-COUNT.
171900* FALL-THROUGH EXIT.
172000 6000-PRINT-TRIP-EXIT.
172100     EXIT.
172200
172300* THROWS A NEW PAGE, PRINTS THE TWO-LINE REPORT HEADING, AND
172400* RESETS THE LINE COUNTER -- CALLED WHENEVER LINE-CT RUNS PAST 50.
172500 6100-PRINT-HEADINGS.
172600     ADD 1 TO PAGE-NO.
172700     MOVE PAGE-NO TO RH1-PAGE.
172800     WRITE RPT-LINE FROM RPT-HEAD-1 AFTER ADVANCING TOP-OF-FORM.
172900     WRITE RPT-LINE FROM RPT-HEAD-2 AFTER ADVANCING 2 LINES.
173000     MOVE 3 TO LINE-CT.
173100* FALL-THROUGH EXIT.
173200 6100-PRINT-HEADINGS-EXIT.
173300     EXIT.
173400
173500* PRINTS ONE DETAIL LINE FOR A PLANNED STOP -- TYPE, NAME,
173600* LOCATION, DURATION AND MILES-FROM-START.
173700 6200-PRINT-STOP-LINE.
173800     MOVE SPACES TO RPT-STOP-LINE.
173900     MOVE WS-STOP-ORDER    (STOP-SUB) TO RS-ORDER.
174000     MOVE WS-STOP-TYPE     (STOP-SUB) TO RS-TYPE.
174100     MOVE WS-STOP-NAME     (STOP-SUB) TO RS-NAME.
174200     COMPUTE RS-MILES = WS-STOP-MILES (STOP-SUB).
174300     MOVE WS-STOP-DURATION (STOP-SUB) TO RS-DURATION.
174400     MOVE WS-STOP-TIME-LABEL (STOP-SUB) TO RS-TIME-LABEL.
174500     WRITE RPT-LINE FROM RPT-STOP-LINE AFTER ADVANCING 1 LINES.
174600     ADD 1 TO LINE-CT.
174700* FALL-THROUGH EXIT.
174800 6200-PRINT-STOP-LINE-EXIT.
174900     EXIT.
175000
175100* ELD DAY LINES ARE PRINTED FROM THE LOG RECORD FIELDS
175200* ALREADY BUILT AND WRITTEN IN 4300-SAVE-DAY, RE-DERIVED HERE
175300* SINCE THE DAILY TOTALS WERE RESET AFTER EACH DAY WAS SAVED.
175400* THE DATE SHOWN IS RECOMPUTED FROM THE RUN DATE AND DAY NUMBER.
175500 6300-PRINT-DAY-LINE.
175600     MOVE SPACES TO RPT-DAY-LINE.
175700     MOVE SUB-1 TO RD-DAY-NO.
175800     MOVE WS-RUN-YYYY TO WS-CUR-YYYY.
175900     MOVE WS-RUN-MM   TO WS-CUR-MM.
176000     MOVE WS-RUN-DD   TO WS-CUR-DD.
176100     PERFORM 4950-ADD-ONE-DAY THRU 4950-ADD-ONE-DAY-EXIT
176200         VARYING SUB-2 FROM 1 BY 1 UNTIL SUB-2 >= SUB-1.
176300     PERFORM 4970-FORMAT-EL-DATE THRU 4970-FORMAT-EL-DATE-EXIT.
176400     MOVE EL-DATE TO RD-DATE.
176500     WRITE RPT-LINE FROM RPT-DAY-LINE AFTER ADVANCING 1 LINES.
176600     ADD 1 TO LINE-CT.
176700* FALL-THROUGH EXIT.
176800 6300-PRINT-DAY-LINE-EXIT.
176900     EXIT.
177000
177100*-----------------------------------------------------------*
177200* RUN CONTROL TOTALS AND CLOSE.
177300*-----------------------------------------------------------*
177400* DUMPS THE RUN CONTROL TOTALS TO THE TRIP REPORT AND CLOSES
177500* EVERYTHING DOWN.  IF THE TRIP FILE NEVER OPENED (SEE
177600* 0200-OPEN-FILES) WS-ABEND-SW IS ON AND WE SAY SO HERE SO THE
177700* OPERATOR LOG SHOWS WHY THE RUN PRODUCED NOTHING (CHG 26-104).
177800 9000-END-JOB.
177900     IF WS-ABEND-OCCURRED
178000         DISPLAY 'HOSTRIP-NEW -- TRIP REQUEST FILE DID NOT OPEN'
178100         DISPLAY 'HOSTRIP-NEW -- RUN TOTALS BELOW MAY BE ZERO'
178200     END-IF.
178300     IF LINE-CT > 50
178400         PERFORM 6100-PRINT-HEADINGS THRU 6100-PRINT-HEADINGS-EXIT
178500     END-IF.
178600     MOVE SPACES TO RPT-TOTALS-LINE.
178700     MOVE 'TRIPS PROCESSED. . . . . . .' TO RTOT-LABEL.
178800     MOVE TRIPS-PROCESSED TO RTOT-VALUE.
178900     WRITE RPT-LINE FROM RPT-TOTALS-LINE AFTER ADVANCING 2 LINES.
179000     MOVE SPACES TO RPT-TOTALS-LINE.
179100     MOVE 'TOTAL MILES PLANNED. . . . .' TO RTOT-LABEL.
179200     MOVE TOTAL-MILES-CTL TO RTOT-VALUE.
179300     WRITE RPT-LINE FROM RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
179400     MOVE SPACES TO RPT-TOTALS-LINE.
179500     MOVE 'TOTAL STOPS PLANNED . . . .' TO RTOT-LABEL.
179600     MOVE TOTAL-STOPS-CTL TO RTOT-VALUE.
179700     WRITE RPT-LINE FROM RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
179800     MOVE SPACES TO RPT-TOTALS-LINE.
179900     MOVE 'TOTAL ELD LOG DAYS. . . . .' TO RTOT-LABEL.
180000     MOVE TOTAL-DAYS-CTL TO RTOT-VALUE.
180100     WRITE RPT-LINE FROM RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
180200     MOVE SPACES TO RPT-TOTALS-LINE.
180300     MOVE 'TOTAL TRIP REMARKS LOGGED .' TO RTOT-LABEL.
180400     MOVE WS-REMARK-RUN-TOTAL TO RTOT-VALUE.
180500     WRITE RPT-LINE FROM RPT-TOTALS-LINE AFTER ADVANCING 1 LINES.
180600
180700     CLOSE TRIP-REQUESTS TRIP-SUMMARY-OUT STOPS-OUT
180800           ELD-LOGS-OUT LOG-SEGS-OUT TRIP-REPORT.
180900* FALL-THROUGH EXIT.
181000 9000-END-JOB-EXIT.
181100     EXIT.
