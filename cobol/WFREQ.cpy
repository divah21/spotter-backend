000100*================================================================*
000200* WFREQ.cpy -- WORKFLOW TRANSITION REQUEST RECORD LAYOUT
000300* USED BY:  HOSWKFL-NEW  (FD WF-REQUESTS)
000400*----------------------------------------------------------------*
000500*   CREATED : 06/30/89   R. DOUGHERTY   INITIAL LAYOUT -- TRIP
000600*                                        STATUS CHANGES ONLY
000700*   CHANGED : 03/14/94   J. FISK        ADDED WR-OBJECT-TYPE SO
000800*                                        ONE FILE CARRIES BOTH
000900*                                        TRIP AND LOG REQUESTS
001000*                                        (CHG 94-018)
001100*   CHANGED : 12/02/98   T. MALONE      Y2K -- NO DATE FIELDS IN
001200*                                        THIS RECORD, REVIEWED
001300*                                        AND LEFT AS-IS (CHG 98-233)
001400*================================================================*
001500*   CHANGED : 07/18/26   P. ANAND       DROPPED THE TRAILING
001600*                                        1-BYTE FILLER PAD BELOW
001700*                                        -- IT PUSHED THIS RECORD
001800*                                        TO 39 BYTES WHEN THE JOB
001900*                                        STREAM DOC CALLS OUT A
002000*                                        38-BYTE WF-REQUESTS
002100*                                        RECORD.  THE SIX NAMED
002200*                                        FIELDS BELOW NOW ADD UP
002300*                                        TO 38 EXACTLY, SO NO
002400*                                        FILLER IS CARRIED ON
002500*                                        THIS LAYOUT (CHG 26-104)
002600*================================================================*
002700    05  WR-OBJECT-TYPE          PIC X(04).
002800    05  WR-OBJECT-ID            PIC 9(05).
002900    05  WR-ACTION               PIC X(10).
003000    05  WR-ACTOR-ROLE           PIC X(06).
003100    05  WR-ACTOR-IS-OWNER       PIC X(01).
003200    05  WR-CUR-STATUS           PIC X(12).
