000100*================================================================*
000200* TRIPREQ.cpy -- TRIP REQUEST MASTER RECORD LAYOUT
000300* USED BY:  HOSTRIP-NEW  (FD TRIP-REQUESTS)
000400*----------------------------------------------------------------*
000500*   CREATED : 02/11/87   R. DOUGHERTY   INITIAL LAYOUT
000600*   CHANGED : 11/09/98   T. MALONE      Y2K -- NO DATE FIELDS IN
000700*                                        THIS RECORD, REVIEWED
000800*                                        AND LEFT AS-IS (CHG 98-233)
000900*   CHANGED : 04/02/03   K. OBERMAN     ADDED TR-CYCLE-USED FOR
001000*                                        70-HR/8-DAY CYCLE CARRY
001100*                                        FORWARD (CHG 03-061)
001200*================================================================*
001300    05  TR-TRIP-ID              PIC 9(05).
001400    05  TR-DRIVER-NAME          PIC X(30).
001500    05  TR-CURRENT-LOC          PIC X(30).
001600    05  TR-PICKUP-LOC           PIC X(30).
001700    05  TR-DROPOFF-LOC          PIC X(30).
001800    05  TR-CYCLE-USED           PIC 9(03)V9.
001900    05  FILLER                  PIC X(10).
